000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJGEO0M.                                                
000300 AUTHOR.         K LEHNER.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1990-03-05.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900******************************************************************        
001000* TRJGEO0M  -  GEOMETRIE-GRUNDFUNKTIONEN ZWISCHEN 2 GPS-PUNKTEN  *        
001100*                                                                *        
001200* Kapselt die drei Basisformeln, die von JEDEM Verarbeitungs-    *        
001300* schritt der Flottenauswertung gebraucht werden: Entfernung     *        
001400* (Grosskreis nach Haversine), Zeitdifferenz und daraus         *         
001500* abgeleitete Durchschnittsgeschwindigkeit.  Ausgelagert, damit  *        
001600* Filter-, Kompressions- und Statistikbaustein dieselbe Formel   *        
001700* verwenden - vor dieser Anlage hatte jedes Programm seine eigene*        
001800* (und leicht abweichende!) Haversine-Kopie, was zu Differenzen  *        
001900* zwischen Filter- und Statistikbericht fuehrte (siehe FLT-0201).*        
002000*----------------------------------------------------------------*        
002100* Vers. | Datum      | von | Kommentar                      *             
002200*-------|------------|-----|--------------------------------*             
002300* A.00  | 1990-03-05 | kl  | Ersterstellung (nur Entfernung) *            
002400* A.01  | 1990-11-30 | kl  | Zeitdifferenz ergaenzt          *            
002500* A.02  | 1993-04-22 | hb  | Durchschnittsgeschw. ergaenzt   *            
002600* A.03  | 1998-12-02 | kl  | J2000: TIMESTAMP-Verarbeitung   *            
002700*       |            |     | auf COMP-2 umgestellt (war      *            
002800*       |            |     | vorher gepackt, 2-stellig Jahr) *            
002900* A.04  | 2001-04-05 | ms  | FLT-0201 Haversine vereinheit-  *            
003000*       |            |     | licht - ersetzt Kopien in       *            
003100*       |            |     | anderen Programmen              *            
003200* A.05  | 2008-03-04 | ms  | FLT-0921 SIGN-Klausel auf allen *            
003300*       |            |     | Vorzeichenfeldern entfernt      *            
003400*----------------------------------------------------------*              
003500******************************************************************        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     SWITCH-15 IS ANZEIGE-VERSION                                         
004000         ON STATUS IS SHOW-VERSION                                        
004100     CLASS NUMERISCH-KLASSE IS "0123456789".                              
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 WORKING-STORAGE SECTION.                                                 
004700*----------------------------------------------------------------*        
004800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
004900*----------------------------------------------------------------*        
005000 01          COMP-FELDER.                                                 
005100     05      C4-I1               PIC S9(04) COMP.                         
005200     05      C4-X.                                                        
005300      10                         PIC X VALUE LOW-VALUE.                   
005400      10     C4-X2               PIC X.                                   
005500     05      C4-NUM REDEFINES C4-X                                        
005600                                 PIC S9(04) COMP.                         
005700     05      CD4-X.                                                       
005800      10                         PIC X VALUE LOW-VALUE.                   
005900      10     CD4-X2              PIC X.                                   
006000     05      CD4-NUM REDEFINES CD4-X                                      
006100                                 PIC S9(04) COMP.                         
006200     05      CE4-X.                                                       
006300      10                         PIC X VALUE LOW-VALUE.                   
006400      10     CE4-X2              PIC X.                                   
006500     05      CE4-NUM REDEFINES CE4-X                                      
006600                                 PIC S9(04) COMP.                         
006700     05      FILLER              PIC X(01).                               
006800*----------------------------------------------------------------*        
006900* Felder mit konstantem Inhalt: Praefix K                                 
007000*----------------------------------------------------------------*        
007100 01          KONSTANTE-FELDER.                                            
007200     05      K-MODUL             PIC X(08) VALUE "TRJGEO0M".              
007300     05      K-PI                COMP-2    VALUE 3.14159265358979.        
007400     05      K-ERDRADIUS-M       COMP-2    VALUE 6371000.                 
007500     05      FILLER              PIC X(01).                               
007600*----------------------------------------------------------------*        
007700* Conditional-Felder                                                      
007800*----------------------------------------------------------------*        
007900 01          SCHALTER.                                                    
008000     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
008100          88 PRG-OK                          VALUE ZERO.                  
008200          88 PRG-ABBRUCH                     VALUE 2.                     
008300     05      FILLER              PIC X(01).                               
008400*----------------------------------------------------------------*        
008500* Arbeitsfelder Geometrie - Praefix GE                                    
008600*----------------------------------------------------------------*        
008700 01          GEOMETRIE-ARBEIT.                                            
008800     05      GE-LAT1-RAD         COMP-2.                                  
008900     05      GE-LAT2-RAD         COMP-2.                                  
009000     05      GE-DLAT-RAD         COMP-2.                                  
009100     05      GE-DLNG-RAD         COMP-2.                                  
009200     05      GE-SIN-DLAT-HALB    COMP-2.                                  
009300     05      GE-SIN-DLNG-HALB    COMP-2.                                  
009400     05      GE-COS-LAT1         COMP-2.                                  
009500     05      GE-COS-LAT2         COMP-2.                                  
009600     05      GE-A                COMP-2.                                  
009700     05      GE-EINS-MINUS-A     COMP-2.                                  
009800     05      GE-WURZEL-A         COMP-2.                                  
009900     05      GE-WURZEL-1-A       COMP-2.                                  
010000     05      GE-C-HALB           COMP-2.                                  
010100     05      GE-C                COMP-2.                                  
010200     05      GE-ENTFERNUNG       COMP-2.                                  
010300     05      GE-ZEITDIFFERENZ    COMP-2.                                  
010400     05      GE-TS1              COMP-2.                                  
010500     05      GE-TS2              COMP-2.                                  
010600     05      FILLER              PIC X(01).                               
010700*----------------------------------------------------------------*        
010800* Uebergabestruktur an TRJMTH0M - muss Feld fuer Feld zur                 
010900* LINKAGE SECTION von TRJMTH0M passen.                                    
011000*----------------------------------------------------------------*        
011100 01          MTH-LINK-REC.                                                
011200     05      MTH-LINK-HDR.                                                
011300         10  MTH-LINK-CMD         PIC X(02).                              
011400         10  MTH-LINK-RC          PIC S9(04) COMP.                        
011500     05      MTH-LINK-DATA.                                               
011600         10  MTH-LINK-OPND-1      COMP-2.                                 
011700         10  MTH-LINK-OPND-2      COMP-2.                                 
011800         10  MTH-LINK-RESULT      COMP-2.                                 
011900         10  FILLER               PIC X(04).                              
012000*----------------------------------------------------------------*        
012100* Uebergabe aus rufendem Programm - 2 vollstaendige GPS-Punkte,           
012200* per Hand ausgeschrieben statt COPY TRJPT01C (2x derselbe                
012300* Feldname im selben Record waere nicht mehr eindeutig                    
012400* qualifizierbar - siehe TRJSM01C fuer dieselbe Ueberlegung).             
012500*----------------------------------------------------------------*        
012600 LINKAGE SECTION.                                                         
012700 01     LINK-REC.                                                         
012800     05  LINK-HDR.                                                        
012900         10 LINK-CMD             PIC X(02).                               
013000             88 LINK-FN-ENTFERNUNG   VALUE "DI".                          
013100             88 LINK-FN-ZEITDIFF     VALUE "TD".                          
013200             88 LINK-FN-DURCHSCHNGS  VALUE "SP".                          
013300         10 LINK-RC              PIC S9(04) COMP.                         
013400     05  LINK-DATA.                                                       
013500         10  LINK-P1-LAT          PIC S9(03)V9(06).                       
013600         10  LINK-P1-LNG          PIC S9(03)V9(06).                       
013700         10  LINK-P1-TIMESTAMP    PIC 9(15).                              
013800         10  LINK-P2-LAT          PIC S9(03)V9(06).                       
013900         10  LINK-P2-LNG          PIC S9(03)V9(06).                       
014000         10  LINK-P2-TIMESTAMP    PIC 9(15).                              
014100         10  LINK-RESULT          COMP-2.                                 
014200*                                                                         
014300 PROCEDURE DIVISION USING LINK-REC.                                       
014400 A100-STEUERUNG.                                                          
014500     IF SHOW-VERSION                                                      
014600         DISPLAY K-MODUL " AKTIV"                                         
014700         GO TO A100-EXIT                                                  
014800     END-IF                                                               
014900     MOVE ZERO TO LINK-RC                                                 
015000     MOVE ZERO TO PRG-STATUS                                              
015100     PERFORM B100-VERARBEITUNG THRU B100-EXIT                             
015200 A100-EXIT.                                                               
015300     EXIT PROGRAM.                                                        
015400*----------------------------------------------------------------*        
015500* Funktionsaufruf untersuchen und verzweigen                              
015600*----------------------------------------------------------------*        
015700 B100-VERARBEITUNG.                                                       
015800     EVALUATE TRUE                                                        
015900         WHEN LINK-FN-ENTFERNUNG                                          
016000             PERFORM M100-ENTFERNUNG THRU M100-EXIT                       
016100             MOVE GE-ENTFERNUNG TO LINK-RESULT                            
016200         WHEN LINK-FN-ZEITDIFF                                            
016300             PERFORM M200-ZEITDIFFERENZ THRU M200-EXIT                    
016400             MOVE GE-ZEITDIFFERENZ TO LINK-RESULT                         
016500         WHEN LINK-FN-DURCHSCHNGS                                         
016600             PERFORM M300-DURCHSCHNITTSGESCHW THRU M300-EXIT              
016700         WHEN OTHER                                                       
016800             DISPLAY K-MODUL ": UNGUELT. LINK-CMD >" LINK-CMD "<"         
016900             MOVE 9999 TO LINK-RC                                         
017000             SET PRG-ABBRUCH TO TRUE                                      
017100     END-EVALUATE                                                         
017200 B100-EXIT.                                                               
017300     EXIT.                                                                
017400*----------------------------------------------------------------*        
017500* Haversine-Entfernung in Metern.  Erdradius fest mit                     
017600* 6.371.000 m angesetzt (siehe Fachvorgabe).                              
017700*----------------------------------------------------------------*        
017800 M100-ENTFERNUNG.                                                         
017900     COMPUTE GE-LAT1-RAD = LINK-P1-LAT * K-PI / 180                       
018000     COMPUTE GE-LAT2-RAD = LINK-P2-LAT * K-PI / 180                       
018100     COMPUTE GE-DLAT-RAD =                                                
018200             (LINK-P2-LAT - LINK-P1-LAT) * K-PI / 180                     
018300     COMPUTE GE-DLNG-RAD =                                                
018400             (LINK-P2-LNG - LINK-P1-LNG) * K-PI / 180                     
018500     MOVE "SN" TO MTH-LINK-CMD                                            
018600     COMPUTE MTH-LINK-OPND-1 = GE-DLAT-RAD / 2                            
018700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
018800     MOVE MTH-LINK-RESULT TO GE-SIN-DLAT-HALB                             
018900     MOVE "SN" TO MTH-LINK-CMD                                            
019000     COMPUTE MTH-LINK-OPND-1 = GE-DLNG-RAD / 2                            
019100     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
019200     MOVE MTH-LINK-RESULT TO GE-SIN-DLNG-HALB                             
019300     MOVE "CS" TO MTH-LINK-CMD                                            
019400     MOVE GE-LAT1-RAD TO MTH-LINK-OPND-1                                  
019500     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
019600     MOVE MTH-LINK-RESULT TO GE-COS-LAT1                                  
019700     MOVE "CS" TO MTH-LINK-CMD                                            
019800     MOVE GE-LAT2-RAD TO MTH-LINK-OPND-1                                  
019900     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
020000     MOVE MTH-LINK-RESULT TO GE-COS-LAT2                                  
020100     COMPUTE GE-A =                                                       
020200             (GE-SIN-DLAT-HALB * GE-SIN-DLAT-HALB)                        
020300             + (GE-COS-LAT1 * GE-COS-LAT2                                 
020400                * GE-SIN-DLNG-HALB * GE-SIN-DLNG-HALB)                    
020500     COMPUTE GE-EINS-MINUS-A = 1 - GE-A                                   
020600     MOVE "SR" TO MTH-LINK-CMD                                            
020700     MOVE GE-A TO MTH-LINK-OPND-1                                         
020800     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
020900     MOVE MTH-LINK-RESULT TO GE-WURZEL-A                                  
021000     MOVE "SR" TO MTH-LINK-CMD                                            
021100     MOVE GE-EINS-MINUS-A TO MTH-LINK-OPND-1                              
021200     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
021300     MOVE MTH-LINK-RESULT TO GE-WURZEL-1-A                                
021400     MOVE "AT" TO MTH-LINK-CMD                                            
021500     MOVE GE-WURZEL-A TO MTH-LINK-OPND-1                                  
021600     MOVE GE-WURZEL-1-A TO MTH-LINK-OPND-2                                
021700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
021800     MOVE MTH-LINK-RESULT TO GE-C-HALB                                    
021900     COMPUTE GE-C = 2 * GE-C-HALB                                         
022000     COMPUTE GE-ENTFERNUNG = K-ERDRADIUS-M * GE-C                         
022100 M100-EXIT.                                                               
022200     EXIT.                                                                
022300*----------------------------------------------------------------*        
022400* Zeitdifferenz in Millisekunden, immer als Betrag (Punkt 2 kann          
022500* zeitlich vor Punkt 1 liegen, wenn der Aufrufer vertauscht hat).         
022600*----------------------------------------------------------------*        
022700 M200-ZEITDIFFERENZ.                                                      
022800     COMPUTE GE-TS1 = LINK-P1-TIMESTAMP                                   
022900     COMPUTE GE-TS2 = LINK-P2-TIMESTAMP                                   
023000     COMPUTE GE-ZEITDIFFERENZ = GE-TS2 - GE-TS1                           
023100     IF GE-ZEITDIFFERENZ < ZERO                                           
023200         COMPUTE GE-ZEITDIFFERENZ = ZERO - GE-ZEITDIFFERENZ               
023300     END-IF                                                               
023400 M200-EXIT.                                                               
023500     EXIT.                                                                
023600*----------------------------------------------------------------*        
023700* Durchschnittsgeschwindigkeit in km/h = (Meter / Sekunden)*3,6.          
023800* Bei Zeitdifferenz = 0 wird ZERO geliefert statt Abbruch durch           
023900* Division durch Null (siehe Fachvorgabe).                                
024000*----------------------------------------------------------------*        
024100 M300-DURCHSCHNITTSGESCHW.                                                
024200     PERFORM M100-ENTFERNUNG THRU M100-EXIT                               
024300     PERFORM M200-ZEITDIFFERENZ THRU M200-EXIT                            
024400     IF GE-ZEITDIFFERENZ = ZERO                                           
024500         MOVE ZERO TO LINK-RESULT                                         
024600     ELSE                                                                 
024700         COMPUTE LINK-RESULT ROUNDED =                                    
024800             (GE-ENTFERNUNG / (GE-ZEITDIFFERENZ / 1000)) * 3.6            
024900     END-IF                                                               
025000 M300-EXIT.                                                               
025100     EXIT.                                                                
