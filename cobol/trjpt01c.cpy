000100*--------------------------------------------------------------*          
000200*    TRJPT01C  --  GPS-FIXPUNKT ("POINT")                       *         
000300*    Letzte Aenderung :: 2019-06-18  ms  FLT-0921 SIGN-Klausel  *         
000400*                        auf Vorzeichenfeldern wieder entfernt  *         
000500*                        (Feldbreite stimmt sonst nicht mehr    *         
000600*                        mit der Fachvorgabe ueberein)          *         
000700*    Legt EIN GPS-Fixpunkt in Record-, Linkage- und WS-Tabellen *         
000800*    ab; wird per COPY unter dem 01 des rufenden Programms      *         
000900*    eingebunden (siehe TRJDRV0O-FD, alle LINK-RECs, alle       *         
001000*    Arbeitstabellen).  Feldbreiten und Nachkommastellen sind   *         
001100*    durch die Fachvorgabe (6 Dezimalen Lat/Lng, 2 sonst)       *         
001200*    festgeschrieben - hier NICHT aendern ohne Ruecksprache!    *         
001300*--------------------------------------------------------------*          
001400    05  TRJ-PT-LAT                  PIC S9(03)V9(06).                     
001500    05  TRJ-PT-LNG                  PIC S9(03)V9(06).                     
001600*            Epoch-Millisekunden, vorzeichenlos, nie negativ              
001700    05  TRJ-PT-TIMESTAMP            PIC 9(15).                            
001800    05  TRJ-PT-ALTITUDE             PIC S9(05)V9(02).                     
001900    05  TRJ-PT-SPEED                PIC S9(03)V9(02).                     
002000    05  TRJ-PT-BEARING              PIC  9(03)V9(02).                     
002100    05  TRJ-PT-ACCURACY             PIC S9(05)V9(02).                     
002200*            1 = Feld gefuellt, 0 = NULL (fehlender GPS-Wert)             
002300    05  TRJ-PT-NULL-FLAGS.                                                
002400        10  TRJ-PT-NF-ALTITUDE      PIC 9(01).                            
002500            88  TRJ-PT-ALTITUDE-PRESENT     VALUE 1.                      
002600            88  TRJ-PT-ALTITUDE-NULL        VALUE 0.                      
002700        10  TRJ-PT-NF-SPEED         PIC 9(01).                            
002800            88  TRJ-PT-SPEED-PRESENT        VALUE 1.                      
002900            88  TRJ-PT-SPEED-NULL           VALUE 0.                      
003000        10  TRJ-PT-NF-BEARING       PIC 9(01).                            
003100            88  TRJ-PT-BEARING-PRESENT      VALUE 1.                      
003200            88  TRJ-PT-BEARING-NULL         VALUE 0.                      
003300        10  TRJ-PT-NF-ACCURACY      PIC 9(01).                            
003400            88  TRJ-PT-ACCURACY-PRESENT     VALUE 1.                      
003500            88  TRJ-PT-ACCURACY-NULL        VALUE 0.                      
003600*            Sammelsicht der 4 Flags - schneller "alles-da"-Test          
003700    05  TRJ-PT-NULL-FLAGS-N REDEFINES TRJ-PT-NULL-FLAGS                   
003800                                PIC 9(04).                                
003900        88  TRJ-PT-ALL-FIELDS-PRESENT   VALUE 1111.                       
