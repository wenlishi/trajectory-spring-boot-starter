000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJMTH0M.                                                
000300 AUTHOR.         K LEHNER.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1990-02-19.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900*****************************************************************         
001000* TRJMTH0M  -  GLEITKOMMA-HILFSROUTINEN (WURZEL/SIN/COS/ARCTAN2)*         
001100*                                                                *        
001200* Der Compiler dieser Anlage kennt (Stand Ersterstellung) keine *         
001300* FUNCTION-Bibliothek fuer trigonometrische Werte; bis dahin     *        
001400* liefen alle Vermessungs-Batches ueber eine Fremdroutine auf    *        
001500* dem Grossrechner der Vermessungsabteilung.  Dieses Modul       *        
001600* ersetzt jene Fremdroutine durch eigenen COBOL-Code, damit die  *        
001700* Flottenauswertung ohne Fremdaufruf laeuft.                     *        
001800*                                                                *        
001900* Aufrufkonvention wie ueberall in dieser Anlage: LINK-CMD waehlt*        
002000* die Funktion, LINK-RC = 0 bei Erfolg.                          *        
002100*----------------------------------------------------------------*        
002200* Vers. | Datum      | von | Kommentar                      *             
002300*-------|------------|-----|--------------------------------*             
002400* A.00  | 1990-02-19 | kl  | Ersterstellung - nur WURZEL(SR)*             
002500* A.01  | 1990-11-30 | kl  | SIN/COS ergaenzt (Vermessung)  *             
002600* A.02  | 1992-06-08 | hb  | ARCTAN2 fuer Peilwinkel ergzt. *             
002700* A.03  | 1994-09-02 | hb  | Reihenglieder auf 6 erhoeht    *             
002800* A.04  | 1998-11-19 | kl  | J2000: ITER-MAX auf COMP umg.  *             
002900* A.05  | 2001-04-05 | ms  | FLT-0143 Konvergenz SQRT verb. *             
003000* A.06  | 2006-01-17 | ms  | FLT-0398 ATAN2 X=0 Y=0 Sonderf.*             
003100* A.07  | 2008-03-18 | ms  | FLT-0934 WU-DIFFERENZ ohne     *             
003200*       |            |     | Vorbelegung, SQRT lief nie     *             
003300*----------------------------------------------------------*              
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     SWITCH-15 IS ANZEIGE-VERSION                                         
003900         ON STATUS IS SHOW-VERSION                                        
004000     CLASS NUMERISCH-KLASSE IS "0123456789".                              
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600*----------------------------------------------------------------*        
004700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
004800*----------------------------------------------------------------*        
004900 01          COMP-FELDER.                                                 
005000     05      C4-I1               PIC S9(04) COMP.                         
005100     05      C4-N                PIC S9(04) COMP.                         
005200     05      C4-MAX-ITER         PIC S9(04) COMP VALUE 60.                
005300     05      C4-X.                                                        
005400      10                         PIC X VALUE LOW-VALUE.                   
005500      10     C4-X2               PIC X.                                   
005600     05      C4-NUM REDEFINES C4-X                                        
005700                                 PIC S9(04) COMP.                         
005800     05      CD4-X.                                                       
005900      10                         PIC X VALUE LOW-VALUE.                   
006000      10     CD4-X2              PIC X.                                   
006100     05      CD4-NUM REDEFINES CD4-X                                      
006200                                 PIC S9(04) COMP.                         
006300     05      CE4-X.                                                       
006400      10                         PIC X VALUE LOW-VALUE.                   
006500      10     CE4-X2              PIC X.                                   
006600     05      CE4-NUM REDEFINES CE4-X                                      
006700                                 PIC S9(04) COMP.                         
006800     05      FILLER              PIC X(01).                               
006900*----------------------------------------------------------------*        
007000* Display-Felder: Praefix D                                               
007100*----------------------------------------------------------------*        
007200 01          DISPLAY-FELDER.                                              
007300     05      D-NUM4              PIC -9(04).                              
007400     05      FILLER              PIC X(01).                               
007500*----------------------------------------------------------------*        
007600* Felder mit konstantem Inhalt: Praefix K                                 
007700*----------------------------------------------------------------*        
007800 01          KONSTANTE-FELDER.                                            
007900     05      K-MODUL             PIC X(08) VALUE "TRJMTH0M".              
008000     05      K-PI                COMP-2    VALUE 3.14159265358979.        
008100     05      K-HALF-PI           COMP-2    VALUE 1.57079632679490.        
008200     05      K-TWO-PI            COMP-2    VALUE 6.28318530717959.        
008300     05      K-EPSILON           COMP-2    VALUE 0.000000000001.          
008400     05      FILLER              PIC X(01).                               
008500*----------------------------------------------------------------*        
008600* Conditional-Felder                                                      
008700*----------------------------------------------------------------*        
008800 01          SCHALTER.                                                    
008900     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
009000          88 PRG-OK                          VALUE ZERO.                  
009100          88 PRG-ABBRUCH                     VALUE 2.                     
009200     05      FILLER              PIC X(01).                               
009300*----------------------------------------------------------------*        
009400* Arbeitsfelder fuer M100-QUADRATWURZEL (Newton-Raphson)                  
009500*----------------------------------------------------------------*        
009600 01          WURZEL-ARBEIT.                                               
009700     05      WU-X                COMP-2.                                  
009800     05      WU-SCHAETZUNG       COMP-2.                                  
009900     05      WU-NEU              COMP-2.                                  
010000     05      WU-DIFFERENZ        COMP-2.                                  
010100     05      FILLER              PIC X(01).                               
010200*----------------------------------------------------------------*        
010300* Arbeitsfelder fuer M200-SINUS / M300-COSINUS (Reihenentwicklung)        
010400*----------------------------------------------------------------*        
010500 01          SINUS-ARBEIT.                                                
010600     05      SI-X                COMP-2.                                  
010700     05      SI-T                COMP-2.                                  
010800     05      SI-T-QUADRAT        COMP-2.                                  
010900     05      SI-GLIED            COMP-2.                                  
011000     05      SI-SUMME            COMP-2.                                  
011100     05      SI-VORZEICHEN       PIC S9(04) COMP.                         
011200     05      SI-ERGEBNIS         COMP-2.                                  
011300     05      FILLER              PIC X(01).                               
011400*----------------------------------------------------------------*        
011500* Arbeitsfelder fuer M400-ARCTAN2                                         
011600*----------------------------------------------------------------*        
011700 01          ATAN-ARBEIT.                                                 
011800     05      AT-Y                COMP-2.                                  
011900     05      AT-X                COMP-2.                                  
012000     05      AT-Z                COMP-2.                                  
012100     05      AT-INVERTIERT       PIC X(01) VALUE "N".                     
012200          88 AT-IST-INVERTIERT             VALUE "J".                     
012300     05      AT-HALBWINKEL-1     COMP-2.                                  
012400     05      AT-HALBWINKEL-2     COMP-2.                                  
012500     05      AT-REIHE            COMP-2.                                  
012600     05      AT-ERGEBNIS         COMP-2.                                  
012700     05      FILLER              PIC X(01).                               
012800*----------------------------------------------------------------*        
012900* Uebergabe aus rufendem Programm                                         
013000*----------------------------------------------------------------*        
013100 LINKAGE SECTION.                                                         
013200 01     LINK-REC.                                                         
013300     05  LINK-HDR.                                                        
013400         10 LINK-CMD             PIC X(02).                               
013500             88 LINK-FN-SQRT         VALUE "SR".                          
013600             88 LINK-FN-SIN          VALUE "SN".                          
013700             88 LINK-FN-COS          VALUE "CS".                          
013800             88 LINK-FN-ATAN2        VALUE "AT".                          
013900         10 LINK-RC              PIC S9(04) COMP.                         
014000     05  LINK-DATA.                                                       
014100         10 LINK-OPND-1          COMP-2.                                  
014200         10 LINK-OPND-2          COMP-2.                                  
014300         10 LINK-RESULT          COMP-2.                                  
014400         10 FILLER               PIC X(04).                               
014500*                                                                         
014600 PROCEDURE DIVISION USING LINK-REC.                                       
014700 A100-STEUERUNG.                                                          
014800     IF SHOW-VERSION                                                      
014900         DISPLAY K-MODUL " AKTIV"                                         
015000         GO TO A100-EXIT                                                  
015100     END-IF                                                               
015200     MOVE ZERO TO LINK-RC                                                 
015300     MOVE ZERO TO PRG-STATUS                                              
015400     PERFORM B100-VERARBEITUNG THRU B100-EXIT                             
015500 A100-EXIT.                                                               
015600     EXIT PROGRAM.                                                        
015700*----------------------------------------------------------------*        
015800* Funktionsaufruf untersuchen und verzweigen                              
015900*----------------------------------------------------------------*        
016000 B100-VERARBEITUNG.                                                       
016100     EVALUATE TRUE                                                        
016200         WHEN LINK-FN-SQRT                                                
016300             MOVE LINK-OPND-1 TO WU-X                                     
016400             PERFORM M100-QUADRATWURZEL THRU M100-EXIT                    
016500             MOVE WU-SCHAETZUNG TO LINK-RESULT                            
016600         WHEN LINK-FN-SIN                                                 
016700             MOVE LINK-OPND-1 TO SI-X                                     
016800             PERFORM M200-SINUS THRU M200-EXIT                            
016900             MOVE SI-ERGEBNIS TO LINK-RESULT                              
017000         WHEN LINK-FN-COS                                                 
017100             COMPUTE SI-X = K-HALF-PI - LINK-OPND-1                       
017200             PERFORM M200-SINUS THRU M200-EXIT                            
017300             MOVE SI-ERGEBNIS TO LINK-RESULT                              
017400         WHEN LINK-FN-ATAN2                                               
017500             MOVE LINK-OPND-1 TO AT-Y                                     
017600             MOVE LINK-OPND-2 TO AT-X                                     
017700             PERFORM M400-ARCTAN2 THRU M400-EXIT                          
017800             MOVE AT-ERGEBNIS TO LINK-RESULT                              
017900         WHEN OTHER                                                       
018000             DISPLAY K-MODUL ": UNGUELT. LINK-CMD >" LINK-CMD "<"         
018100             MOVE 9999 TO LINK-RC                                         
018200             SET PRG-ABBRUCH TO TRUE                                      
018300     END-EVALUATE                                                         
018400 B100-EXIT.                                                               
018500     EXIT.                                                                
018600*----------------------------------------------------------------*        
018700* Quadratwurzel nach Newton-Raphson.  WU-X MUSS >= ZERO SEIN;             
018800* negative Werte liefern ZERO und LINK-RC = 1 (Aufrufer soll das          
018900* nie ausloesen - bei uns kommen nur Summen von Quadraten vor).           
019000*----------------------------------------------------------------*        
019100 M100-QUADRATWURZEL.                                                      
019200     IF WU-X < ZERO                                                       
019300         MOVE ZERO TO WU-SCHAETZUNG                                       
019400         MOVE 1 TO LINK-RC                                                
019500         GO TO M100-EXIT                                                  
019600     END-IF                                                               
019700     IF WU-X = ZERO                                                       
019800         MOVE ZERO TO WU-SCHAETZUNG                                       
019900         GO TO M100-EXIT                                                  
020000     END-IF                                                               
020100     IF WU-X > 1                                                          
020200         MOVE WU-X TO WU-SCHAETZUNG                                       
020300     ELSE                                                                 
020400         MOVE 1    TO WU-SCHAETZUNG                                       
020500     END-IF                                                               
020600     MOVE ZERO TO C4-I1                                                   
020700*    2008-03-18 ms FLT-0934: WU-DIFFERENZ war nie vorbelegt und           
020800*    kam als COMP-2 ohne VALUE mit ZERO in die Schleife, so dass          
020900*    die UNTIL-Bedingung schon vor dem ersten Newton-Schritt galt         
021000*    (M110-NEWTON-SCHRITT lief nie) - jetzt mit 1 vorbelegt.              
021100     MOVE 1 TO WU-DIFFERENZ                                               
021200     PERFORM M110-NEWTON-SCHRITT THRU M110-EXIT                           
021300         VARYING C4-I1 FROM 1 BY 1                                        
021400         UNTIL C4-I1 > C4-MAX-ITER                                        
021500            OR WU-DIFFERENZ < K-EPSILON                                   
021600 M100-EXIT.                                                               
021700     EXIT.                                                                
021800*                                                                         
021900 M110-NEWTON-SCHRITT.                                                     
022000     COMPUTE WU-NEU = (WU-SCHAETZUNG + WU-X / WU-SCHAETZUNG) / 2          
022100     COMPUTE WU-DIFFERENZ = WU-NEU - WU-SCHAETZUNG                        
022200     IF WU-DIFFERENZ < ZERO                                               
022300         COMPUTE WU-DIFFERENZ = ZERO - WU-DIFFERENZ                       
022400     END-IF                                                               
022500     MOVE WU-NEU TO WU-SCHAETZUNG                                         
022600 M110-EXIT.                                                               
022700     EXIT.                                                                
022800*----------------------------------------------------------------*        
022900* Sinus per Reihenentwicklung, Argument in Radiant.  Reduziert            
023000* das Argument zunaechst auf (-PI,+PI], dann per Symmetrie auf            
023100* [0,PI/2], damit 6 Reihenglieder fuer die geforderte Genauigkeit         
023200* (2 Nachkommastellen im Endergebnis) sicher ausreichen.                  
023300*----------------------------------------------------------------*        
023400 M200-SINUS.                                                              
023500     COMPUTE C4-N = SI-X / K-TWO-PI                                       
023600     COMPUTE SI-T = SI-X - (C4-N * K-TWO-PI)                              
023700     IF SI-T > K-PI                                                       
023800         COMPUTE SI-T = SI-T - K-TWO-PI                                   
023900     END-IF                                                               
024000     IF SI-T < (ZERO - K-PI)                                              
024100         COMPUTE SI-T = SI-T + K-TWO-PI                                   
024200     END-IF                                                               
024300     MOVE 1 TO SI-VORZEICHEN                                              
024400     IF SI-T < ZERO                                                       
024500         COMPUTE SI-T = ZERO - SI-T                                       
024600         MOVE -1 TO SI-VORZEICHEN                                         
024700     END-IF                                                               
024800     IF SI-T > K-HALF-PI                                                  
024900         COMPUTE SI-T = K-PI - SI-T                                       
025000     END-IF                                                               
025100     COMPUTE SI-T-QUADRAT = SI-T * SI-T                                   
025200     MOVE SI-T    TO SI-GLIED                                             
025300     MOVE SI-T    TO SI-SUMME                                             
025400     PERFORM M210-REIHENGLIED THRU M210-EXIT                              
025500         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > 6                          
025600     COMPUTE SI-ERGEBNIS ROUNDED = SI-VORZEICHEN * SI-SUMME               
025700 M200-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000 M210-REIHENGLIED.                                                        
026100*        naechstes Taylorglied: GLIED(n) = GLIED(n-1) * (-t^2)            
026200*                                          / ((2n)*(2n+1))                
026300     COMPUTE C4-I1 = (2 * C4-N) * ((2 * C4-N) + 1)                        
026400     COMPUTE SI-GLIED = SI-GLIED * (ZERO - SI-T-QUADRAT) / C4-I1          
026500     ADD SI-GLIED TO SI-SUMME                                             
026600 M210-EXIT.                                                               
026700     EXIT.                                                                
026800*----------------------------------------------------------------*        
026900* ARCTAN2(Y,X) - Winkel des Punktes (X,Y) zur X-Achse, Radiant,           
027000* Bereich (-PI,+PI].  Faellt bei X=0 UND Y=0 auf ZERO zurueck             
027100* (mathematisch unbestimmt, hier bewusst als Nullwinkel gewertet -        
027200* siehe FLT-0398).                                                        
027300*----------------------------------------------------------------*        
027400 M400-ARCTAN2.                                                            
027500     IF AT-X = ZERO AND AT-Y = ZERO                                       
027600         MOVE ZERO TO AT-ERGEBNIS                                         
027700         GO TO M400-EXIT                                                  
027800     END-IF                                                               
027900     IF AT-X = ZERO                                                       
028000         IF AT-Y > ZERO                                                   
028100             MOVE K-HALF-PI TO AT-ERGEBNIS                                
028200         ELSE                                                             
028300             COMPUTE AT-ERGEBNIS = ZERO - K-HALF-PI                       
028400         END-IF                                                           
028500         GO TO M400-EXIT                                                  
028600     END-IF                                                               
028700     COMPUTE AT-Z = AT-Y / AT-X                                           
028800     PERFORM M410-ARCTAN-KERN THRU M410-EXIT                              
028900     IF AT-X > ZERO                                                       
029000         MOVE AT-REIHE TO AT-ERGEBNIS                                     
029100     ELSE                                                                 
029200         IF AT-Y >= ZERO                                                  
029300             COMPUTE AT-ERGEBNIS = AT-REIHE + K-PI                        
029400         ELSE                                                             
029500             COMPUTE AT-ERGEBNIS = AT-REIHE - K-PI                        
029600         END-IF                                                           
029700     END-IF                                                               
029800 M400-EXIT.                                                               
029900     EXIT.                                                                
030000*----------------------------------------------------------------*        
030100* Kern ARCTAN(Z) fuer beliebiges reelles Z ueber Bereichs-                
030200* reduktion (|Z|>1 -> 1/Z) und zweifache Halbwinkelformel                 
030300* ATAN(Z) = 2*ATAN( Z / (1+WURZEL(1+Z*Z)) ), damit die Reihe nur          
030400* noch fuer kleine Argumente ausgewertet werden muss.                     
030500*----------------------------------------------------------------*        
030600 M410-ARCTAN-KERN.                                                        
030700     MOVE "N" TO AT-INVERTIERT                                            
030800     IF AT-Z > 1 OR AT-Z < -1                                             
030900         COMPUTE AT-Z = 1 / AT-Z                                          
031000         MOVE "J" TO AT-INVERTIERT                                        
031100     END-IF                                                               
031200     COMPUTE WU-X = 1 + (AT-Z * AT-Z)                                     
031300     PERFORM M100-QUADRATWURZEL THRU M100-EXIT                            
031400     COMPUTE AT-HALBWINKEL-1 = AT-Z / (1 + WU-SCHAETZUNG)                 
031500     COMPUTE WU-X = 1 + (AT-HALBWINKEL-1 * AT-HALBWINKEL-1)               
031600     PERFORM M100-QUADRATWURZEL THRU M100-EXIT                            
031700     COMPUTE AT-HALBWINKEL-2 =                                            
031800             AT-HALBWINKEL-1 / (1 + WU-SCHAETZUNG)                        
031900     PERFORM M420-ARCTAN-REIHE THRU M420-EXIT                             
032000     COMPUTE AT-REIHE = 4 * AT-REIHE                                      
032100     IF AT-IST-INVERTIERT                                                 
032200         IF AT-Z >= ZERO                                                  
032300             COMPUTE AT-REIHE = K-HALF-PI - AT-REIHE                      
032400         ELSE                                                             
032500             COMPUTE AT-REIHE = (ZERO - K-HALF-PI) - AT-REIHE             
032600         END-IF                                                           
032700     END-IF                                                               
032800 M410-EXIT.                                                               
032900     EXIT.                                                                
033000*                                                                         
033100 M420-ARCTAN-REIHE.                                                       
033200*        Maclaurin-Reihe fuer kleines Argument AT-HALBWINKEL-2:           
033300*        atan(t) = t - t^3/3 + t^5/5 - t^7/7 + t^9/9 - t^11/11            
033400     COMPUTE SI-T-QUADRAT =                                               
033500             AT-HALBWINKEL-2 * AT-HALBWINKEL-2                            
033600     MOVE AT-HALBWINKEL-2 TO SI-GLIED                                     
033700     MOVE AT-HALBWINKEL-2 TO AT-REIHE                                     
033800     PERFORM M421-ARCTAN-GLIED THRU M421-EXIT                             
033900         VARYING C4-N FROM 1 BY 1 UNTIL C4-N > 6                          
034000 M420-EXIT.                                                               
034100     EXIT.                                                                
034200*                                                                         
034300 M421-ARCTAN-GLIED.                                                       
034400     COMPUTE C4-I1 = (2 * C4-N) + 1                                       
034500     COMPUTE SI-GLIED = SI-GLIED * (ZERO - SI-T-QUADRAT)                  
034600     COMPUTE AT-REIHE = AT-REIHE + (SI-GLIED / C4-I1)                     
034700 M421-EXIT.                                                               
034800     EXIT.                                                                
