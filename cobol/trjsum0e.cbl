000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJSUM0M.                                                
000300 AUTHOR.         K LEHNER.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1993-02-08.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900******************************************************************        
001000* TRJSUM0M  -  ABSCHLUSSSTATISTIK JE BATCHLAUF (TRJSM01C-SATZ)   *        
001100*                                                                *        
001200* Zaehler und Begrenzungsrechteck kommen aus der ORIGINAL-Liste  *        
001300* (vor Umrechnung/Filter/Verdichtung); Distanz-, Zeit- und       *        
001400* Geschwindigkeitswerte werden ausschliesslich ueber die         *        
001500* ENDGUELTIGE Liste (nach allen Stufen) gebildet.                *        
001600*----------------------------------------------------------------*        
001700* Vers. | Datum      | von | Kommentar                          *         
001800*-------|------------|-----|------------------------------------*         
001900* A.00  | 1993-02-08 | kl  | Ersterstellung                     *         
002000* A.01  | 1996-04-17 | hb  | Min/Max-Geschwindigkeit ergaenzt    *        
002100* A.02  | 1998-12-21 | kl  | J2000: PROCESSING-TIME auf 9-stell. *        
002200*       |            |     | COMP umgestellt, war 2-stellig      *        
002300* A.03  | 2007-05-09 | ms  | FLT-0733 Formatierte Kurzuebersicht *        
002400*       |            |     | (DISPLAY-Report) ergaenzt           *        
002500* A.04  | 2008-02-19 | ms  | FLT-0913 GESAMTDISTANZ wurde bei der*        
002600*       |            |     | Ablage abgeschnitten statt gerundet *        
002700*----------------------------------------------------*                    
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     SWITCH-15 IS ANZEIGE-VERSION                                         
003300         ON STATUS IS SHOW-VERSION                                        
003400     CLASS NUMERISCH-KLASSE IS "0123456789".                              
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 WORKING-STORAGE SECTION.                                                 
004000*----------------------------------------------------------------*        
004100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
004200*----------------------------------------------------------------*        
004300 01          COMP-FELDER.                                                 
004400     05      C4-I1               PIC S9(04) COMP.                         
004500     05      C4-N-ORIG           PIC S9(04) COMP.                         
004600     05      C4-N-FINAL          PIC S9(04) COMP.                         
004700     05      C4-X.                                                        
004800      10                         PIC X VALUE LOW-VALUE.                   
004900      10     C4-X2               PIC X.                                   
005000     05      C4-NUM REDEFINES C4-X                                        
005100                                 PIC S9(04) COMP.                         
005200     05      CD4-X.                                                       
005300      10                         PIC X VALUE LOW-VALUE.                   
005400      10     CD4-X2              PIC X.                                   
005500     05      CD4-NUM REDEFINES CD4-X                                      
005600                                 PIC S9(04) COMP.                         
005700     05      CE4-X.                                                       
005800      10                         PIC X VALUE LOW-VALUE.                   
005900      10     CE4-X2              PIC X.                                   
006000     05      CE4-NUM REDEFINES CE4-X                                      
006100                                 PIC S9(04) COMP.                         
006200     05      FILLER              PIC X(01).                               
006300*----------------------------------------------------------------*        
006400* Felder mit konstantem Inhalt: Praefix K                                 
006500*----------------------------------------------------------------*        
006600 01          KONSTANTE-FELDER.                                            
006700     05      K-MODUL             PIC X(08) VALUE "TRJSUM0M".              
006800     05      FILLER              PIC X(01).                               
006900*----------------------------------------------------------------*        
007000* Conditional-Felder                                                      
007100*----------------------------------------------------------------*        
007200 01          SCHALTER.                                                    
007300     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
007400          88 PRG-OK                          VALUE ZERO.                  
007500          88 PRG-ABBRUCH                     VALUE 2.                     
007600     05      FILLER              PIC X(01).                               
007700*----------------------------------------------------------------*        
007800* Arbeitsfelder Statistik - Praefix SU                                    
007900*----------------------------------------------------------------*        
008000 01          SUMMARY-ARBEIT.                                              
008100     05      SU-DISTANZ           COMP-2.                                 
008200     05      SU-ZEIT              COMP-2.                                 
008300     05      SU-SUM-GESCHW        COMP-2.                                 
008400     05      SU-GESCHW            COMP-2.                                 
008500     05      SU-MAX-GESCHW        COMP-2.                                 
008600     05      SU-MIN-GESCHW        COMP-2.                                 
008700     05      SU-SEGMENT-ANZ       PIC S9(04) COMP.                        
008800     05      SU-COMPRESSION       COMP-2.                                 
008900     05      FILLER               PIC X(01).                              
009000*----------------------------------------------------------------*        
009100* Uebergabestruktur an TRJGEO0M                                           
009200*----------------------------------------------------------------*        
009300 01          GEO-LINK-REC.                                                
009400     05      GEO-LINK-HDR.                                                
009500         10  GEO-LINK-CMD          PIC X(02).                             
009600         10  GEO-LINK-RC           PIC S9(04) COMP.                       
009700     05      GEO-LINK-DATA.                                               
009800         10  GEO-LINK-P1-LAT        COMP-2.                               
009900         10  GEO-LINK-P1-LNG        COMP-2.                               
010000         10  GEO-LINK-P1-TIMESTAMP  COMP-2.                               
010100         10  GEO-LINK-P2-LAT        COMP-2.                               
010200         10  GEO-LINK-P2-LNG        COMP-2.                               
010300         10  GEO-LINK-P2-TIMESTAMP  COMP-2.                               
010400         10  GEO-LINK-RESULT        COMP-2.                               
010500         10  FILLER                 PIC X(04).                            
010600*----------------------------------------------------------------*        
010700* Uebergabe aus rufendem Programm - Kopf und Eingabedaten unter           
010800* LINK-HDR/LINK-INPUT-DATA; die Ausgabestruktur TRJSM01C liegt            
010900* als eigenstaendige Satzgruppe direkt unter dem 01 (siehe                
011000* TRJSM01C-Kopfkommentar - kein verschachteltes COPY).                    
011100*----------------------------------------------------------------*        
011200 LINKAGE SECTION.                                                         
011300 01     LINK-REC.                                                         
011400     05  LINK-HDR.                                                        
011500         10 LINK-CMD             PIC X(02) VALUE SPACE.                   
011600*           "BC" = Build Compute (einzige Funktion)                       
011700         10 LINK-RC              PIC S9(04) COMP.                         
011800     05  LINK-INPUT-DATA.                                                 
011900         10  LINK-ORIG-COUNT        PIC S9(04) COMP.                      
012000         10  LINK-FINAL-COUNT       PIC S9(04) COMP.                      
012100         10  LINK-FILTERED-COUNT    PIC 9(09).                            
012200         10  LINK-XFORM-COUNT       PIC 9(09).                            
012300         10  LINK-PROCESSING-TIME   PIC 9(09).                            
012400         10  LINK-ORIGINAL-POINTS OCCURS 2000 TIMES.                      
012500             COPY TRJPT01C                                                
012600                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
012700         10  LINK-FINAL-POINTS OCCURS 2000 TIMES.                         
012800             COPY TRJPT01C                                                
012900                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
013000     COPY TRJSM01C.                                                       
013100*                                                                         
013200 PROCEDURE DIVISION USING LINK-REC.                                       
013300 A100-STEUERUNG.                                                          
013400     IF SHOW-VERSION                                                      
013500         DISPLAY K-MODUL " AKTIV"                                         
013600         GO TO A100-EXIT                                                  
013700     END-IF                                                               
013800     MOVE ZERO TO LINK-RC                                                 
013900     MOVE ZERO TO PRG-STATUS                                              
014000     MOVE LINK-ORIG-COUNT  TO C4-N-ORIG                                   
014100     MOVE LINK-FINAL-COUNT TO C4-N-FINAL                                  
014200     PERFORM B100-ZAEHLER-UND-RATE THRU B100-EXIT                         
014300     PERFORM C100-START-ENDE-BEGRENZUNG THRU C100-EXIT                    
014400     PERFORM D100-DISTANZ-ZEIT-GESCHW THRU D100-EXIT                      
014500     MOVE LINK-PROCESSING-TIME TO TRJ-SUM-PROCESSING-TIME                 
014600     MOVE LINK-FILTERED-COUNT  TO TRJ-SUM-FILTERED-COUNT                  
014700     MOVE LINK-XFORM-COUNT     TO TRJ-SUM-XFORM-COUNT                     
014800     PERFORM F100-KURZUEBERSICHT THRU F100-EXIT                           
014900 A100-EXIT.                                                               
015000     EXIT PROGRAM.                                                        
015100*----------------------------------------------------------------*        
015200* Punktzahlen und Verdichtungsquote - aus ORIGINAL-/FINAL-COUNT.          
015300*----------------------------------------------------------------*        
015400 B100-ZAEHLER-UND-RATE.                                                   
015500     MOVE C4-N-ORIG  TO TRJ-SUM-ORIGINAL-COUNT                            
015600     MOVE C4-N-FINAL TO TRJ-SUM-PROCESSED-COUNT                           
015700     IF C4-N-ORIG = ZERO                                                  
015800         MOVE ZERO TO TRJ-SUM-COMPRESSION-RATE                            
015900     ELSE                                                                 
016000         COMPUTE SU-COMPRESSION ROUNDED =                                 
016100                 100.0 * (C4-N-ORIG - C4-N-FINAL) / C4-N-ORIG             
016200         MOVE SU-COMPRESSION TO TRJ-SUM-COMPRESSION-RATE                  
016300     END-IF                                                               
016400 B100-EXIT.                                                               
016500     EXIT.                                                                
016600*----------------------------------------------------------------*        
016700* Start-/Endpunkt und Begrenzungsrechteck - stets aus der                 
016800* ORIGINAL-Liste (vor jeder Verarbeitung).                                
016900*----------------------------------------------------------------*        
017000 C100-START-ENDE-BEGRENZUNG.                                              
017100     IF C4-N-ORIG = ZERO                                                  
017200         GO TO C100-EXIT                                                  
017300     END-IF                                                               
017400     MOVE LINK-ORIGINAL-POINTS(1) TO TRJ-SUM-START-POINT                  
017500     MOVE LINK-ORIGINAL-POINTS(C4-N-ORIG) TO TRJ-SUM-END-POINT            
017600     MOVE TRJ-PT-LAT(1) OF LINK-ORIGINAL-POINTS                           
017700                                   TO TRJ-SUM-BOUND-MIN-LAT               
017800     MOVE TRJ-PT-LAT(1) OF LINK-ORIGINAL-POINTS                           
017900                                   TO TRJ-SUM-BOUND-MAX-LAT               
018000     MOVE TRJ-PT-LNG(1) OF LINK-ORIGINAL-POINTS                           
018100                                   TO TRJ-SUM-BOUND-MIN-LNG               
018200     MOVE TRJ-PT-LNG(1) OF LINK-ORIGINAL-POINTS                           
018300                                   TO TRJ-SUM-BOUND-MAX-LNG               
018400     PERFORM C110-BEGRENZUNG-PRUEFEN THRU C110-EXIT                       
018500         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-N-ORIG                
018600 C100-EXIT.                                                               
018700     EXIT.                                                                
018800*----------------------------------------------------------------*        
018900* Ein Punkt der ORIGINAL-Liste gegen das bisherige Begrenzungs-           
019000* rechteck pruefen (Schleifenkoerper von C100).                           
019100*----------------------------------------------------------------*        
019200 C110-BEGRENZUNG-PRUEFEN.                                                 
019300     IF TRJ-PT-LAT(C4-I1) OF LINK-ORIGINAL-POINTS                         
019400             < TRJ-SUM-BOUND-MIN-LAT                                      
019500         MOVE TRJ-PT-LAT(C4-I1) OF LINK-ORIGINAL-POINTS                   
019600                                   TO TRJ-SUM-BOUND-MIN-LAT               
019700     END-IF                                                               
019800     IF TRJ-PT-LAT(C4-I1) OF LINK-ORIGINAL-POINTS                         
019900             > TRJ-SUM-BOUND-MAX-LAT                                      
020000         MOVE TRJ-PT-LAT(C4-I1) OF LINK-ORIGINAL-POINTS                   
020100                                   TO TRJ-SUM-BOUND-MAX-LAT               
020200     END-IF                                                               
020300     IF TRJ-PT-LNG(C4-I1) OF LINK-ORIGINAL-POINTS                         
020400             < TRJ-SUM-BOUND-MIN-LNG                                      
020500         MOVE TRJ-PT-LNG(C4-I1) OF LINK-ORIGINAL-POINTS                   
020600                                   TO TRJ-SUM-BOUND-MIN-LNG               
020700     END-IF                                                               
020800     IF TRJ-PT-LNG(C4-I1) OF LINK-ORIGINAL-POINTS                         
020900             > TRJ-SUM-BOUND-MAX-LNG                                      
021000         MOVE TRJ-PT-LNG(C4-I1) OF LINK-ORIGINAL-POINTS                   
021100                                   TO TRJ-SUM-BOUND-MAX-LNG               
021200     END-IF                                                               
021300 C110-EXIT.                                                               
021400     EXIT.                                                                
021500*----------------------------------------------------------------*        
021600* Distanz/Zeit/Geschwindigkeit - nur aus der FINAL-Liste, nur             
021700* wenn mehr als 1 Punkt uebrig ist (sonst keine Segmente).                
021800*----------------------------------------------------------------*        
021900 D100-DISTANZ-ZEIT-GESCHW.                                                
022000     MOVE ZERO TO SU-DISTANZ                                              
022100     MOVE ZERO TO SU-ZEIT                                                 
022200     MOVE ZERO TO SU-SUM-GESCHW                                           
022300     MOVE ZERO TO SU-MAX-GESCHW                                           
022400     MOVE ZERO TO SU-MIN-GESCHW                                           
022500     MOVE ZERO TO SU-SEGMENT-ANZ                                          
022600     IF C4-N-FINAL > 1                                                    
022700         PERFORM D110-SEGMENT-VERARBEITEN THRU D110-EXIT                  
022800             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 >= C4-N-FINAL          
022900     END-IF                                                               
023000     COMPUTE TRJ-SUM-TOTAL-DISTANCE ROUNDED = SU-DISTANZ                  
023100     MOVE SU-ZEIT    TO TRJ-SUM-TOTAL-TIME                                
023200     IF SU-SEGMENT-ANZ = ZERO                                             
023300         MOVE ZERO TO TRJ-SUM-AVERAGE-SPEED                               
023400         MOVE ZERO TO TRJ-SUM-MAX-SPEED                                   
023500         MOVE ZERO TO TRJ-SUM-MIN-SPEED                                   
023600     ELSE                                                                 
023700         COMPUTE TRJ-SUM-AVERAGE-SPEED ROUNDED =                          
023800                 SU-SUM-GESCHW / SU-SEGMENT-ANZ                           
023900         MOVE SU-MAX-GESCHW TO TRJ-SUM-MAX-SPEED                          
024000         MOVE SU-MIN-GESCHW TO TRJ-SUM-MIN-SPEED                          
024100     END-IF                                                               
024200 D100-EXIT.                                                               
024300     EXIT.                                                                
024400*----------------------------------------------------------------*        
024500* Ein Segment (C4-I1, C4-I1+1) der FINAL-Liste verarbeiten -              
024600* Distanz/Zeit aufsummieren, Geschwindigkeit fuer Mittel-/Min-/           
024700* Max-Wert erfassen (Schleifenkoerper von D100).                          
024800*----------------------------------------------------------------*        
024900 D110-SEGMENT-VERARBEITEN.                                                
025000     MOVE TRJ-PT-LAT(C4-I1) OF LINK-FINAL-POINTS                          
025100                                     TO GEO-LINK-P1-LAT                   
025200     MOVE TRJ-PT-LNG(C4-I1) OF LINK-FINAL-POINTS                          
025300                                     TO GEO-LINK-P1-LNG                   
025400     MOVE TRJ-PT-TIMESTAMP(C4-I1) OF LINK-FINAL-POINTS                    
025500                                     TO GEO-LINK-P1-TIMESTAMP             
025600     COMPUTE CD4-NUM = C4-I1 + 1                                          
025700     MOVE TRJ-PT-LAT(CD4-NUM) OF LINK-FINAL-POINTS                        
025800                                     TO GEO-LINK-P2-LAT                   
025900     MOVE TRJ-PT-LNG(CD4-NUM) OF LINK-FINAL-POINTS                        
026000                                     TO GEO-LINK-P2-LNG                   
026100     MOVE TRJ-PT-TIMESTAMP(CD4-NUM) OF LINK-FINAL-POINTS                  
026200                                     TO GEO-LINK-P2-TIMESTAMP             
026300     MOVE "DI" TO GEO-LINK-CMD                                            
026400     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
026500     ADD GEO-LINK-RESULT TO SU-DISTANZ                                    
026600     MOVE "TD" TO GEO-LINK-CMD                                            
026700     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
026800     ADD GEO-LINK-RESULT TO SU-ZEIT                                       
026900     MOVE "SP" TO GEO-LINK-CMD                                            
027000     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
027100     MOVE GEO-LINK-RESULT TO SU-GESCHW                                    
027200     ADD SU-GESCHW TO SU-SUM-GESCHW                                       
027300     ADD 1 TO SU-SEGMENT-ANZ                                              
027400     IF SU-SEGMENT-ANZ = 1                                                
027500         MOVE SU-GESCHW TO SU-MAX-GESCHW                                  
027600         MOVE SU-GESCHW TO SU-MIN-GESCHW                                  
027700     ELSE                                                                 
027800         IF SU-GESCHW > SU-MAX-GESCHW                                     
027900             MOVE SU-GESCHW TO SU-MAX-GESCHW                              
028000         END-IF                                                           
028100         IF SU-GESCHW < SU-MIN-GESCHW                                     
028200             MOVE SU-GESCHW TO SU-MIN-GESCHW                              
028300         END-IF                                                           
028400     END-IF                                                               
028500 D110-EXIT.                                                               
028600     EXIT.                                                                
028700*----------------------------------------------------------------*        
028800* Formatierte Kurzuebersicht (freier Text, keine Spaltenmaske) -          
028900* FLT-0733: vom Bordcomputer bislang nur einzeln abgefragte               
029000* Werte, hier zur Sichtkontrolle im Batchprotokoll ausgegeben.            
029100*----------------------------------------------------------------*        
029200 F100-KURZUEBERSICHT.                                                     
029300     DISPLAY "TRAJEKTORIE-ZUSAMMENFASSUNG - " K-MODUL                     
029400     DISPLAY "  PUNKTE ORIGINAL     : " TRJ-SUM-ORIGINAL-COUNT            
029500     DISPLAY "  PUNKTE VERARBEITET  : " TRJ-SUM-PROCESSED-COUNT           
029600     DISPLAY "  VERDICHTUNGSQUOTE % : " TRJ-SUM-COMPRESSION-RATE          
029700     DISPLAY "  GESAMTDISTANZ M     : " TRJ-SUM-TOTAL-DISTANCE            
029800     DISPLAY "  GESAMTZEIT MS       : " TRJ-SUM-TOTAL-TIME                
029900     DISPLAY "  DURCHSCHN. GESCHW.  : " TRJ-SUM-AVERAGE-SPEED             
030000     DISPLAY "  MAX. GESCHW.        : " TRJ-SUM-MAX-SPEED                 
030100     DISPLAY "  MIN. GESCHW.        : " TRJ-SUM-MIN-SPEED                 
030200     DISPLAY "  GEFILTERTE PUNKTE   : " TRJ-SUM-FILTERED-COUNT            
030300     DISPLAY "  TRANSFORMIERTE PKT. : " TRJ-SUM-XFORM-COUNT               
030400     DISPLAY "  LAUFZEIT MS         : " TRJ-SUM-PROCESSING-TIME           
030500 F100-EXIT.                                                               
030600     EXIT.                                                                
