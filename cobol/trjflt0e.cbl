000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJFLT0M.                                                
000300 AUTHOR.         K LEHNER.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1990-06-11.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900******************************************************************        
001000* TRJFLT0M  -  RAUSCHFILTER FUER PUNKTLISTEN (GPS-ROHDATEN)      *        
001100*                                                                *        
001200* Prueft jeden Kandidatenpunkt gegen den zuletzt UEBERNOMMENEN   *        
001300* Punkt (nicht gegen den unmittelbaren Vorgaenger in der Liste!) *        
001400* und verwirft ihn, sobald eine der 6 Pruefungen unten anschlaegt*        
001500* Die Schwellwerte werden per LINK-FN-INIT einmal je Lauf gesetzt*        
001600* und bleiben ueber alle weiteren Aufrufe im Arbeitsbereich      *        
001700* erhalten (Bordcomputer ruft je Punkt einmal LINK-FN-PRUEFUNG). *        
001800*----------------------------------------------------------------*        
001900* Vers. | Datum      | von | Kommentar                          *         
002000*-------|------------|-----|------------------------------------*         
002100* A.00  | 1990-06-11 | kl  | Ersterstellung: nur Geschw.-Pruef.  *        
002200* A.01  | 1990-09-24 | kl  | Genauigkeits- und Zeitpruefung      *        
002300* A.02  | 1992-02-18 | hb  | Distanzpruefung ergaenzt            *        
002400* A.03  | 1995-07-03 | hb  | Stillstandspruefung (Min-Geschw.)   *        
002500* A.04  | 1998-11-19 | kl  | J2000: TIMESTAMP-Vergleiche auf     *        
002600*       |            |     | COMP-2 umgestellt, war 2-stellig    *        
002700* A.05  | 2004-03-30 | ms  | FLT-0512 Hoehensprung-Pruefung      *        
002800*       |            |     | ergaenzt (Sensorausfaelle Fernost)  *        
002900* A.06  | 2008-03-04 | ms  | FLT-0921 SIGN-Klausel auf allen     *        
003000*       |            |     | Vorzeichenfeldern wieder entfernt   *        
003100*----------------------------------------------------------*              
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     SWITCH-15 IS ANZEIGE-VERSION                                         
003700         ON STATUS IS SHOW-VERSION                                        
003800     CLASS NUMERISCH-KLASSE IS "0123456789".                              
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300 WORKING-STORAGE SECTION.                                                 
004400*----------------------------------------------------------------*        
004500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
004600*----------------------------------------------------------------*        
004700 01          COMP-FELDER.                                                 
004800     05      C4-I1               PIC S9(04) COMP.                         
004900     05      C4-X.                                                        
005000      10                         PIC X VALUE LOW-VALUE.                   
005100      10     C4-X2               PIC X.                                   
005200     05      C4-NUM REDEFINES C4-X                                        
005300                                 PIC S9(04) COMP.                         
005400     05      CD4-X.                                                       
005500      10                         PIC X VALUE LOW-VALUE.                   
005600      10     CD4-X2              PIC X.                                   
005700     05      CD4-NUM REDEFINES CD4-X                                      
005800                                 PIC S9(04) COMP.                         
005900     05      CE4-X.                                                       
006000      10                         PIC X VALUE LOW-VALUE.                   
006100      10     CE4-X2              PIC X.                                   
006200     05      CE4-NUM REDEFINES CE4-X                                      
006300                                 PIC S9(04) COMP.                         
006400     05      FILLER              PIC X(01).                               
006500*----------------------------------------------------------------*        
006600* Felder mit konstantem Inhalt: Praefix K                                 
006700*----------------------------------------------------------------*        
006800 01          KONSTANTE-FELDER.                                            
006900     05      K-MODUL             PIC X(08) VALUE "TRJFLT0M".              
007000     05      FILLER              PIC X(01).                               
007100*----------------------------------------------------------------*        
007200* Conditional-Felder                                                      
007300*----------------------------------------------------------------*        
007400 01          SCHALTER.                                                    
007500     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
007600          88 PRG-OK                          VALUE ZERO.                  
007700          88 PRG-ABBRUCH                     VALUE 2.                     
007800     05      FILLER              PIC X(01).                               
007900*----------------------------------------------------------------*        
008000* Schwellwerte - Praefix SW, ueber LINK-FN-INIT gesetzt, bleiben          
008100* fuer die Laufzeit des Batches erhalten.                                 
008200*----------------------------------------------------------------*        
008300 01          SCHWELLWERT-BEREICH.                                         
008400     05      SW-MAX-SPEED         PIC S9(03)V9(02)                        
008500                                  VALUE ZERO.                             
008600     05      SW-MIN-SPEED         PIC S9(03)V9(02)                        
008700                                  VALUE 0.50.                             
008800     05      SW-MAX-ACCURACY      PIC S9(05)V9(02)                        
008900                                  VALUE 100.00.                           
009000     05      SW-MAX-TIME-INTERVAL PIC 9(15) VALUE 300000.                 
009100     05      SW-MAX-DISTANCE      PIC S9(09)V9(02)                        
009200                                  VALUE 10000.00.                         
009300     05      FILLER               PIC X(01).                              
009400*----------------------------------------------------------------*        
009500* Arbeitsfelder Pruefung - Praefix FL                                     
009600*----------------------------------------------------------------*        
009700 01          FILTER-ARBEIT.                                               
009800     05      FL-DISTANCE          COMP-2.                                 
009900     05      FL-ZEITDIFFERENZ     COMP-2.                                 
010000     05      FL-GESCHWINDIGKEIT   COMP-2.                                 
010100     05      FL-ALT-DELTA         COMP-2.                                 
010200     05      FL-REJECT-CODE       PIC S9(04) COMP VALUE ZERO.             
010300     05      FILLER               PIC X(01).                              
010400*----------------------------------------------------------------*        
010500* Uebergabestruktur an TRJGEO0M                                           
010600*----------------------------------------------------------------*        
010700 01          GEO-LINK-REC.                                                
010800     05      GEO-LINK-HDR.                                                
010900         10  GEO-LINK-CMD          PIC X(02).                             
011000         10  GEO-LINK-RC           PIC S9(04) COMP.                       
011100     05      GEO-LINK-DATA.                                               
011200         10  GEO-LINK-P1-LAT        COMP-2.                               
011300         10  GEO-LINK-P1-LNG        COMP-2.                               
011400         10  GEO-LINK-P1-TIMESTAMP  COMP-2.                               
011500         10  GEO-LINK-P2-LAT        COMP-2.                               
011600         10  GEO-LINK-P2-LNG        COMP-2.                               
011700         10  GEO-LINK-P2-TIMESTAMP  COMP-2.                               
011800         10  GEO-LINK-RESULT        COMP-2.                               
011900         10  FILLER                 PIC X(04).                            
012000*----------------------------------------------------------------*        
012100* Uebergabe aus rufendem Programm                                         
012200*----------------------------------------------------------------*        
012300 LINKAGE SECTION.                                                         
012400 01     LINK-REC.                                                         
012500     05  LINK-HDR.                                                        
012600         10 LINK-CMD             PIC X(02) VALUE SPACE.                   
012700*           "IN" = Schwellwerte setzen (einmal je Lauf)                   
012800*           "PT" = Kandidatenpunkt gegen letzten Punkt pruefen            
012900         10 LINK-RC              PIC S9(04) COMP.                         
013000*           0    = Punkt behalten                                         
013100*           1-6  = verworfen, Nr. der zutreffenden Pruefung               
013200     05  LINK-DATA.                                                       
013300         10  LINK-IN-MAX-SPEED       PIC S9(03)V9(02).                    
013400         10  LINK-IN-MIN-SPEED       PIC S9(03)V9(02).                    
013500         10  LINK-IN-MAX-ACCURACY    PIC S9(05)V9(02).                    
013600         10  LINK-IN-MAX-TIME-IVAL   PIC 9(15).                           
013700         10  LINK-IN-MAX-DISTANCE    PIC S9(09)V9(02).                    
013800*           Kandidatenpunkt - Praefix CP                                  
013900         10  LINK-CP-LAT             PIC S9(03)V9(06).                    
014000         10  LINK-CP-LNG             PIC S9(03)V9(06).                    
014100         10  LINK-CP-TIMESTAMP       PIC 9(15).                           
014200         10  LINK-CP-ALTITUDE        PIC S9(05)V9(02).                    
014300         10  LINK-CP-NF-ALTITUDE     PIC 9(01).                           
014400         10  LINK-CP-ACCURACY        PIC S9(05)V9(02).                    
014500*           letzter uebernommener Punkt - Praefix LP                      
014600         10  LINK-LP-LAT             PIC S9(03)V9(06).                    
014700         10  LINK-LP-LNG             PIC S9(03)V9(06).                    
014800         10  LINK-LP-TIMESTAMP       PIC 9(15).                           
014900         10  LINK-LP-ALTITUDE        PIC S9(05)V9(02).                    
015000         10  LINK-LP-NF-ALTITUDE     PIC 9(01).                           
015100         10  LINK-ACCURACY-PRESENT   PIC 9(01).                           
015200*                                                                         
015300 PROCEDURE DIVISION USING LINK-REC.                                       
015400 A100-STEUERUNG.                                                          
015500     IF SHOW-VERSION                                                      
015600         DISPLAY K-MODUL " AKTIV"                                         
015700         GO TO A100-EXIT                                                  
015800     END-IF                                                               
015900     MOVE ZERO TO LINK-RC                                                 
016000     MOVE ZERO TO PRG-STATUS                                              
016100     EVALUATE LINK-CMD                                                    
016200         WHEN "IN"                                                        
016300             PERFORM B100-SCHWELLWERTE-SETZEN THRU B100-EXIT              
016400         WHEN "PT"                                                        
016500             PERFORM C100-PUNKT-PRUEFEN THRU C100-EXIT                    
016600         WHEN OTHER                                                       
016700             SET PRG-ABBRUCH TO TRUE                                      
016800             MOVE 9999 TO LINK-RC                                         
016900     END-EVALUATE                                                         
017000 A100-EXIT.                                                               
017100     EXIT PROGRAM.                                                        
017200*----------------------------------------------------------------*        
017300* Schwellwerte fuer den Batchlauf uebernehmen.                            
017400*----------------------------------------------------------------*        
017500 B100-SCHWELLWERTE-SETZEN.                                                
017600     MOVE LINK-IN-MAX-SPEED       TO SW-MAX-SPEED                         
017700     MOVE LINK-IN-MIN-SPEED       TO SW-MIN-SPEED                         
017800     MOVE LINK-IN-MAX-ACCURACY    TO SW-MAX-ACCURACY                      
017900     MOVE LINK-IN-MAX-TIME-IVAL   TO SW-MAX-TIME-INTERVAL                 
018000     MOVE LINK-IN-MAX-DISTANCE    TO SW-MAX-DISTANCE                      
018100 B100-EXIT.                                                               
018200     EXIT.                                                                
018300*----------------------------------------------------------------*        
018400* Sechs Pruefungen in fester Reihenfolge, erste zutreffende               
018500* Pruefung verwirft den Punkt sofort (Kurzschlussauswertung).             
018600*----------------------------------------------------------------*        
018700 C100-PUNKT-PRUEFEN.                                                      
018800     MOVE ZERO TO FL-REJECT-CODE                                          
018900     MOVE LINK-LP-LAT       TO GEO-LINK-P1-LAT                            
019000     MOVE LINK-LP-LNG       TO GEO-LINK-P1-LNG                            
019100     MOVE LINK-LP-TIMESTAMP TO GEO-LINK-P1-TIMESTAMP                      
019200     MOVE LINK-CP-LAT       TO GEO-LINK-P2-LAT                            
019300     MOVE LINK-CP-LNG       TO GEO-LINK-P2-LNG                            
019400     MOVE LINK-CP-TIMESTAMP TO GEO-LINK-P2-TIMESTAMP                      
019500     MOVE "DI" TO GEO-LINK-CMD                                            
019600     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
019700     MOVE GEO-LINK-RESULT TO FL-DISTANCE                                  
019800     MOVE "TD" TO GEO-LINK-CMD                                            
019900     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
020000     MOVE GEO-LINK-RESULT TO FL-ZEITDIFFERENZ                             
020100     MOVE "SP" TO GEO-LINK-CMD                                            
020200     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
020300     MOVE GEO-LINK-RESULT TO FL-GESCHWINDIGKEIT                           
020400*        Pruefung 1 - Genauigkeit                                         
020500     IF LINK-ACCURACY-PRESENT = 1                                         
020600         IF LINK-CP-ACCURACY > SW-MAX-ACCURACY                            
020700             MOVE 1 TO FL-REJECT-CODE                                     
020800             GO TO C100-VERWORFEN                                         
020900         END-IF                                                           
021000     END-IF                                                               
021100*        Pruefung 2 - Zeitabstand                                         
021200     IF FL-ZEITDIFFERENZ > SW-MAX-TIME-INTERVAL                           
021300         MOVE 2 TO FL-REJECT-CODE                                         
021400         GO TO C100-VERWORFEN                                             
021500     END-IF                                                               
021600*        Pruefung 3 - Distanz                                             
021700     IF FL-DISTANCE > SW-MAX-DISTANCE                                     
021800         MOVE 3 TO FL-REJECT-CODE                                         
021900         GO TO C100-VERWORFEN                                             
022000     END-IF                                                               
022100*        Pruefung 4 - unplausibel schnell                                 
022200     IF FL-ZEITDIFFERENZ > 0                                              
022300         IF FL-GESCHWINDIGKEIT > SW-MAX-SPEED                             
022400             MOVE 4 TO FL-REJECT-CODE                                     
022500             GO TO C100-VERWORFEN                                         
022600         END-IF                                                           
022700     END-IF                                                               
022800*        Pruefung 5 - Stillstand/Rauschen                                 
022900     IF FL-ZEITDIFFERENZ > 0                                              
023000         IF FL-GESCHWINDIGKEIT < SW-MIN-SPEED                             
023100             IF FL-DISTANCE < 10                                          
023200                 MOVE 5 TO FL-REJECT-CODE                                 
023300                 GO TO C100-VERWORFEN                                     
023400             END-IF                                                       
023500         END-IF                                                           
023600     END-IF                                                               
023700*        Pruefung 6 - Hoehensprung ueber kurzer Strecke                   
023800     IF LINK-CP-NF-ALTITUDE = 1 AND LINK-LP-NF-ALTITUDE = 1               
023900         COMPUTE FL-ALT-DELTA =                                           
024000                 LINK-CP-ALTITUDE - LINK-LP-ALTITUDE                      
024100         IF FL-ALT-DELTA < 0                                              
024200             COMPUTE FL-ALT-DELTA = ZERO - FL-ALT-DELTA                   
024300         END-IF                                                           
024400         IF FL-ALT-DELTA > 1000                                           
024500             IF FL-DISTANCE < 100                                         
024600                 MOVE 6 TO FL-REJECT-CODE                                 
024700                 GO TO C100-VERWORFEN                                     
024800             END-IF                                                       
024900         END-IF                                                           
025000     END-IF                                                               
025100     MOVE ZERO TO LINK-RC                                                 
025200     GO TO C100-EXIT.                                                     
025300 C100-VERWORFEN.                                                          
025400     MOVE FL-REJECT-CODE TO LINK-RC                                       
025500 C100-EXIT.                                                               
025600     EXIT.                                                                
