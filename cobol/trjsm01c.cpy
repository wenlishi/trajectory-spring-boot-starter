000100*--------------------------------------------------------------*          
000200*    TRJSM01C -- TRAJECTORY-SUMMARY (ein Record je Batchlauf)  *          
000300*    Letzte Aenderung :: 2019-06-18  ms  FLT-0921 SIGN-Klausel *          
000400*                        auf Vorzeichenfeldern wieder entfernt *          
000500*                        (Feldbreite stimmt sonst nicht mehr   *          
000600*                        mit der Fachvorgabe ueberein)         *          
000700*    Wird per COPY unter dem 01 des rufenden Programms         *          
000800*    eingebunden (TRJDRV0O-FD SUM-RECORD, TRJSUM0M-LINK-REC).  *          
000900*    START-POINT/END-POINT sind der jeweils ERSTE/LETZTE Punkt *          
001000*    der ORIGINAL-Liste (vor Transform/Filter/Compress).       *          
001100*--------------------------------------------------------------*          
001200    05  TRJ-SUM-ORIGINAL-COUNT      PIC 9(09).                            
001300    05  TRJ-SUM-PROCESSED-COUNT     PIC 9(09).                            
001400    05  TRJ-SUM-COMPRESSION-RATE    PIC S9(03)V9(02).                     
001500    05  TRJ-SUM-TOTAL-DISTANCE      PIC S9(09)V9(02).                     
001600    05  TRJ-SUM-TOTAL-TIME          PIC 9(15).                            
001700    05  TRJ-SUM-AVERAGE-SPEED       PIC S9(03)V9(02).                     
001800    05  TRJ-SUM-MAX-SPEED           PIC S9(03)V9(02).                     
001900    05  TRJ-SUM-MIN-SPEED           PIC S9(03)V9(02).                     
002000*            Erster Punkt der ORIGINAL-Liste (vor Verarbeitung) -         
002100*            Feldzuschnitt wie TRJPT01C, hier ausgeschrieben - ein        
002200*            verschachteltes COPY muesste dessen Stufennummern            
002300*            (bei 05 beginnend) erst neu ordnen.                          
002400    05  TRJ-SUM-START-POINT.                                              
002500        10  TRJ-SUM-STP-LAT          PIC S9(03)V9(06).                    
002600        10  TRJ-SUM-STP-LNG          PIC S9(03)V9(06).                    
002700        10  TRJ-SUM-STP-TIMESTAMP    PIC 9(15).                           
002800        10  TRJ-SUM-STP-ALTITUDE     PIC S9(05)V9(02).                    
002900        10  TRJ-SUM-STP-SPEED        PIC S9(03)V9(02).                    
003000        10  TRJ-SUM-STP-BEARING      PIC  9(03)V9(02).                    
003100        10  TRJ-SUM-STP-ACCURACY     PIC S9(05)V9(02).                    
003200        10  TRJ-SUM-STP-NULL-FLAGS.                                       
003300            15 TRJ-SUM-STP-NF-ALTITUDE   PIC 9(01).                       
003400            15 TRJ-SUM-STP-NF-SPEED      PIC 9(01).                       
003500            15 TRJ-SUM-STP-NF-BEARING    PIC 9(01).                       
003600            15 TRJ-SUM-STP-NF-ACCURACY   PIC 9(01).                       
003700*            Letzter Punkt der ORIGINAL-Liste (vor Verarbeitung)          
003800    05  TRJ-SUM-END-POINT.                                                
003900        10  TRJ-SUM-ENP-LAT          PIC S9(03)V9(06).                    
004000        10  TRJ-SUM-ENP-LNG          PIC S9(03)V9(06).                    
004100        10  TRJ-SUM-ENP-TIMESTAMP    PIC 9(15).                           
004200        10  TRJ-SUM-ENP-ALTITUDE     PIC S9(05)V9(02).                    
004300        10  TRJ-SUM-ENP-SPEED        PIC S9(03)V9(02).                    
004400        10  TRJ-SUM-ENP-BEARING      PIC  9(03)V9(02).                    
004500        10  TRJ-SUM-ENP-ACCURACY     PIC S9(05)V9(02).                    
004600        10  TRJ-SUM-ENP-NULL-FLAGS.                                       
004700            15 TRJ-SUM-ENP-NF-ALTITUDE   PIC 9(01).                       
004800            15 TRJ-SUM-ENP-NF-SPEED      PIC 9(01).                       
004900            15 TRJ-SUM-ENP-NF-BEARING    PIC 9(01).                       
005000            15 TRJ-SUM-ENP-NF-ACCURACY   PIC 9(01).                       
005100    05  TRJ-SUM-BOUND-MIN-LAT       PIC S9(03)V9(06).                     
005200    05  TRJ-SUM-BOUND-MIN-LNG       PIC S9(03)V9(06).                     
005300    05  TRJ-SUM-BOUND-MAX-LAT       PIC S9(03)V9(06).                     
005400    05  TRJ-SUM-BOUND-MAX-LNG       PIC S9(03)V9(06).                     
005500*            Wanduhrzeit ms, Umfeld-geliefert - siehe Handbuch            
005600    05  TRJ-SUM-PROCESSING-TIME     PIC 9(09).                            
005700    05  TRJ-SUM-FILTERED-COUNT      PIC 9(09).                            
005800    05  TRJ-SUM-XFORM-COUNT         PIC 9(09).                            
