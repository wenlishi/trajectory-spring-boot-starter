000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJCMP0M.                                                
000300 AUTHOR.         H BRANDT.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1992-01-20.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900******************************************************************        
001000* TRJCMP0M  -  STRECKENVERDICHTUNG (LINIENVEREINFACHUNG)         *        
001100*                                                                *        
001200* Duennt eine Punktliste nach einem von vier Verfahren aus, um   *        
001300* die Ablagemenge je Fahrt zu reduzieren.  Rekursion ist auf     *        
001400* dieser Maschine nicht vorgesehen - der Douglas-Peucker-Ast     *        
001500* laeuft daher ueber einen selbstverwalteten Bereichs-Stapel     *        
001600* (DP-STACK) statt echter Rekursion.                             *        
001700*----------------------------------------------------------------*        
001800* Vers. | Datum      | von | Kommentar                          *         
001900*-------|------------|-----|------------------------------------*         
002000* A.00  | 1992-01-20 | hb  | Ersterstellung: nur DOUGLAS_PEUCKER *        
002100* A.01  | 1994-05-11 | hb  | REUMANN_WITKAM ergaenzt             *        
002200* A.02  | 1997-09-08 | kl  | PERPENDICULAR_DISTANCE ergaenzt     *        
002300* A.03  | 1998-12-14 | kl  | J2000: Zaehlfelder COMP, waren      *        
002400*       |            |     | vorher 2-stellig gepackt            *        
002500* A.04  | 2005-06-27 | ms  | FLT-0644 VISVALINGAM_WHYATT ergaenzt*        
002600*       |            |     | (Kundenwunsch Flottenreport Asien)  *        
002700* A.05  | 2008-02-19 | ms  | FLT-0912 letzter Punkt wurde bei    *        
002800*       |            |     | PERPENDICULAR_DISTANCE nie verworfen*        
002900* A.06  | 2008-03-04 | ms  | FLT-0921 SIGN-Klausel auf allen     *        
003000*       |            |     | Vorzeichenfeldern wieder entfernt   *        
003100* A.07  | 2008-03-18 | ms  | FLT-0935 REUMANN_WITKAM: Schleife   *        
003200*       |            |     | endete nie, wenn Anker stehen blieb*         
003300*----------------------------------------------------------*              
003400******************************************************************        
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     SWITCH-15 IS ANZEIGE-VERSION                                         
003900         ON STATUS IS SHOW-VERSION                                        
004000     CLASS NUMERISCH-KLASSE IS "0123456789".                              
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 WORKING-STORAGE SECTION.                                                 
004600*----------------------------------------------------------------*        
004700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
004800*----------------------------------------------------------------*        
004900 01          COMP-FELDER.                                                 
005000     05      C4-N                PIC S9(04) COMP.                         
005100     05      C4-I1               PIC S9(04) COMP.                         
005200     05      C4-I2               PIC S9(04) COMP.                         
005300     05      C4-WI               PIC S9(04) COMP.                         
005400     05      C4-MAXIDX           PIC S9(04) COMP.                         
005500     05      C4-MINIDX           PIC S9(04) COMP.                         
005600     05      C4-ANKER            PIC S9(04) COMP.                         
005700     05      C4-VORAUS           PIC S9(04) COMP.                         
005800     05      C4-LETZT-BEH        PIC S9(04) COMP.                         
005900     05      C4-VORLETZT-BEH     PIC S9(04) COMP.                         
006000     05      C4-X.                                                        
006100      10                         PIC X VALUE LOW-VALUE.                   
006200      10     C4-X2               PIC X.                                   
006300     05      C4-NUM REDEFINES C4-X                                        
006400                                 PIC S9(04) COMP.                         
006500     05      CD4-X.                                                       
006600      10                         PIC X VALUE LOW-VALUE.                   
006700      10     CD4-X2              PIC X.                                   
006800     05      CD4-NUM REDEFINES CD4-X                                      
006900                                 PIC S9(04) COMP.                         
007000     05      CE4-X.                                                       
007100      10                         PIC X VALUE LOW-VALUE.                   
007200      10     CE4-X2              PIC X.                                   
007300     05      CE4-NUM REDEFINES CE4-X                                      
007400                                 PIC S9(04) COMP.                         
007500     05      FILLER              PIC X(01).                               
007600*----------------------------------------------------------------*        
007700* Felder mit konstantem Inhalt: Praefix K                                 
007800*----------------------------------------------------------------*        
007900 01          KONSTANTE-FELDER.                                            
008000     05      K-MODUL             PIC X(08) VALUE "TRJCMP0M".              
008100     05      K-MAX-PUNKTE        PIC S9(04) COMP VALUE 2000.              
008200     05      FILLER              PIC X(01).                               
008300*----------------------------------------------------------------*        
008400* Conditional-Felder                                                      
008500*----------------------------------------------------------------*        
008600 01          SCHALTER.                                                    
008700     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
008800          88 PRG-OK                          VALUE ZERO.                  
008900          88 PRG-ABBRUCH                     VALUE 2.                     
009000     05      VW-FERTIG-SW        PIC 9       VALUE ZERO.                  
009100          88 VW-FERTIG                       VALUE 1.                     
009200     05      FILLER              PIC X(01).                               
009300*----------------------------------------------------------------*        
009400* Heron-Flaeche / Senkrechter Abstand - Praefix HN                        
009500* HN-IDX-P = Kandidat/Spitze, HN-IDX-S = Sehnenanfang,                    
009600* HN-IDX-E = Sehnenende (Tabellenindizes in LINK-POINTS).                 
009700*----------------------------------------------------------------*        
009800 01          HERON-ARBEIT.                                                
009900     05      HN-IDX-P            PIC S9(04) COMP.                         
010000     05      HN-IDX-S            PIC S9(04) COMP.                         
010100     05      HN-IDX-E            PIC S9(04) COMP.                         
010200     05      HN-A                COMP-2.                                  
010300     05      HN-B                COMP-2.                                  
010400     05      HN-C                COMP-2.                                  
010500     05      HN-S                COMP-2.                                  
010600     05      HN-PROD             COMP-2.                                  
010700     05      HN-FLAECHE          COMP-2.                                  
010800     05      HN-ERGEBNIS         COMP-2.                                  
010900     05      FILLER              PIC X(01).                               
011000*----------------------------------------------------------------*        
011100* Douglas-Peucker Bereichs-Stapel - Praefix DP                            
011200*----------------------------------------------------------------*        
011300 01          DP-ARBEIT.                                                   
011400     05      DP-STACK-TOP        PIC S9(04) COMP VALUE ZERO.              
011500     05      DP-LO OCCURS 2000 TIMES                                      
011600                                 PIC S9(04) COMP.                         
011700     05      DP-HI OCCURS 2000 TIMES                                      
011800                                 PIC S9(04) COMP.                         
011900     05      DP-CUR-LO           PIC S9(04) COMP.                         
012000     05      DP-CUR-HI           PIC S9(04) COMP.                         
012100     05      DP-MAXDIST          COMP-2.                                  
012200     05      FILLER              PIC X(01).                               
012300*----------------------------------------------------------------*        
012400* Visvalingam-Whyatt verkettete Liste - Praefix VW                        
012500*----------------------------------------------------------------*        
012600 01          VW-ARBEIT.                                                   
012700     05      VW-PREV OCCURS 2000 TIMES                                    
012800                                 PIC S9(04) COMP.                         
012900     05      VW-NEXT OCCURS 2000 TIMES                                    
013000                                 PIC S9(04) COMP.                         
013100     05      VW-AKTIV-ANZ        PIC S9(04) COMP.                         
013200     05      VW-MINFLAECHE       COMP-2.                                  
013300     05      FILLER              PIC X(01).                               
013400*----------------------------------------------------------------*        
013500* Uebergabestruktur an TRJGEO0M                                           
013600*----------------------------------------------------------------*        
013700 01          GEO-LINK-REC.                                                
013800     05      GEO-LINK-HDR.                                                
013900         10  GEO-LINK-CMD          PIC X(02).                             
014000         10  GEO-LINK-RC           PIC S9(04) COMP.                       
014100     05      GEO-LINK-DATA.                                               
014200         10  GEO-LINK-P1-LAT        COMP-2.                               
014300         10  GEO-LINK-P1-LNG        COMP-2.                               
014400         10  GEO-LINK-P1-TIMESTAMP  COMP-2.                               
014500         10  GEO-LINK-P2-LAT        COMP-2.                               
014600         10  GEO-LINK-P2-LNG        COMP-2.                               
014700         10  GEO-LINK-P2-TIMESTAMP  COMP-2.                               
014800         10  GEO-LINK-RESULT        COMP-2.                               
014900         10  FILLER                 PIC X(04).                            
015000*----------------------------------------------------------------*        
015100* Uebergabestruktur an TRJMTH0M                                           
015200*----------------------------------------------------------------*        
015300 01          MTH-LINK-REC.                                                
015400     05      MTH-LINK-HDR.                                                
015500         10  MTH-LINK-CMD         PIC X(02).                              
015600         10  MTH-LINK-RC          PIC S9(04) COMP.                        
015700     05      MTH-LINK-DATA.                                               
015800         10  MTH-LINK-OPND-1      COMP-2.                                 
015900         10  MTH-LINK-OPND-2      COMP-2.                                 
016000         10  MTH-LINK-RESULT      COMP-2.                                 
016100         10  FILLER               PIC X(04).                              
016200*----------------------------------------------------------------*        
016300* Uebergabe aus rufendem Programm                                         
016400*----------------------------------------------------------------*        
016500 LINKAGE SECTION.                                                         
016600 01     LINK-REC.                                                         
016700     05  LINK-HDR.                                                        
016800         10 LINK-CMD             PIC X(02) VALUE SPACE.                   
016900*           "DP" = DOUGLAS_PEUCKER   "VW" = VISVALINGAM_WHYATT            
017000*           "RW" = REUMANN_WITKAM    "PD" = PERPENDICULAR_DISTANCE        
017100*           unbekannt/Leer          -> Vorgabe DOUGLAS_PEUCKER            
017200         10 LINK-RC              PIC S9(04) COMP.                         
017300     05  LINK-DATA.                                                       
017400         10  LINK-POINT-COUNT      PIC S9(04) COMP.                       
017500         10  LINK-THRESHOLD        PIC S9(07)V9(02).                      
017600         10  LINK-KEEP-START-END   PIC 9(01).                             
017700         10  LINK-MIN-POINTS       PIC S9(04) COMP.                       
017800         10  LINK-OUT-COUNT        PIC S9(04) COMP.                       
017900         10  LINK-POINTS OCCURS 2000 TIMES.                               
018000             COPY TRJPT01C                                                
018100                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
018200         10  LINK-KEPT-FLAGS OCCURS 2000 TIMES                            
018300                                   PIC 9(01).                             
018400*                                                                         
018500 PROCEDURE DIVISION USING LINK-REC.                                       
018600 A100-STEUERUNG.                                                          
018700     IF SHOW-VERSION                                                      
018800         DISPLAY K-MODUL " AKTIV"                                         
018900         GO TO A100-EXIT                                                  
019000     END-IF                                                               
019100     MOVE ZERO TO LINK-RC                                                 
019200     MOVE ZERO TO PRG-STATUS                                              
019300     MOVE LINK-POINT-COUNT TO C4-N                                        
019400     IF C4-N < LINK-MIN-POINTS                                            
019500         PERFORM B100-UNVERAENDERT-UEBERNEHMEN THRU B100-EXIT             
019600         GO TO A100-EXIT                                                  
019700     END-IF                                                               
019800     PERFORM Z051-KEPT-FLAG-LOESCHEN THRU Z051-EXIT                       
019900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N                     
020000     MOVE 1    TO LINK-KEPT-FLAGS(1)                                      
020100     IF LINK-CMD NOT = "PD"                                               
020200*        Letzter Punkt gilt hier immer als behalten; nur bei              
020300*        PERPENDICULAR_DISTANCE entscheidet F100 selbst darueber          
020400*        (FLT-0912: Punkt N wurde bislang nie verworfen).                 
020500         MOVE C4-N TO C4-I1                                               
020600         MOVE 1    TO LINK-KEPT-FLAGS(C4-I1)                              
020700     END-IF                                                               
020800     EVALUATE LINK-CMD                                                    
020900         WHEN "VW"                                                        
021000             PERFORM D100-VISVALINGAM-WHYATT THRU D100-EXIT               
021100         WHEN "RW"                                                        
021200             PERFORM E100-REUMANN-WITKAM THRU E100-EXIT                   
021300         WHEN "PD"                                                        
021400             PERFORM F100-PERPENDICULAR-DISTANCE THRU F100-EXIT           
021500         WHEN OTHER                                                       
021600             PERFORM C100-DOUGLAS-PEUCKER THRU C100-EXIT                  
021700     END-EVALUATE                                                         
021800     PERFORM Z100-KOMPRIMIEREN THRU Z100-EXIT                             
021900 A100-EXIT.                                                               
022000     EXIT PROGRAM.                                                        
022100*----------------------------------------------------------------*        
022200* Weniger Punkte als MIN-POINTS: unveraendert durchreichen, kein          
022300* Verfahren wird angestossen (Fachvorgabe).                               
022400*----------------------------------------------------------------*        
022500 B100-UNVERAENDERT-UEBERNEHMEN.                                           
022600     MOVE LINK-POINT-COUNT TO LINK-OUT-COUNT                              
022700 B100-EXIT.                                                               
022800     EXIT.                                                                
022900*----------------------------------------------------------------*        
023000* Kept-Flag eines Punktes loeschen (Schleifenkoerper).                    
023100*----------------------------------------------------------------*        
023200 Z051-KEPT-FLAG-LOESCHEN.                                                 
023300     MOVE ZERO TO LINK-KEPT-FLAGS(C4-I1)                                  
023400 Z051-EXIT.                                                               
023500     EXIT.                                                                
023600*----------------------------------------------------------------*        
023700* DOUGLAS_PEUCKER - iterativ ueber Bereichs-Stapel, da diese              
023800* Maschine keine Rekursion kennt.  Punkt 1 und Punkt N sind durch         
023900* A100-STEUERUNG bereits als behalten markiert.                           
024000*----------------------------------------------------------------*        
024100 C100-DOUGLAS-PEUCKER.                                                    
024200     MOVE ZERO TO DP-STACK-TOP                                            
024300     MOVE 1     TO DP-CUR-LO                                              
024400     MOVE C4-N  TO DP-CUR-HI                                              
024500     PERFORM Z210-DP-PUSH-BEREICH THRU Z210-EXIT                          
024600     PERFORM C110-DP-SCHRITT THRU C110-EXIT                               
024700         UNTIL DP-STACK-TOP = ZERO                                        
024800 C100-EXIT.                                                               
024900     EXIT.                                                                
025000*----------------------------------------------------------------*        
025100* Ein Stapel-Schritt: Bereich abholen, groessten Abstand suchen,          
025200* bei Ueberschreitung Punkt behalten und beide Teilbereiche neu           
025300* auf den Stapel legen.                                                   
025400*----------------------------------------------------------------*        
025500 C110-DP-SCHRITT.                                                         
025600     MOVE DP-LO(DP-STACK-TOP) TO DP-CUR-LO                                
025700     MOVE DP-HI(DP-STACK-TOP) TO DP-CUR-HI                                
025800     SUBTRACT 1 FROM DP-STACK-TOP                                         
025900     COMPUTE C4-I1 = DP-CUR-HI - DP-CUR-LO                                
026000     IF C4-I1 < 2                                                         
026100         GO TO C110-EXIT                                                  
026200     END-IF                                                               
026300     MOVE ZERO TO DP-MAXDIST                                              
026400     MOVE ZERO TO C4-MAXIDX                                               
026500     COMPUTE C4-I2 = DP-CUR-LO + 1                                        
026600     PERFORM C111-DP-MAXSUCHE THRU C111-EXIT                              
026700         UNTIL C4-I2 >= DP-CUR-HI                                         
026800     IF DP-MAXDIST > LINK-THRESHOLD                                       
026900         MOVE 1 TO LINK-KEPT-FLAGS(C4-MAXIDX)                             
027000         PERFORM Z210-DP-PUSH-BEREICH THRU Z210-EXIT                      
027100         MOVE C4-MAXIDX TO DP-CUR-LO                                      
027200         MOVE DP-CUR-HI TO DP-CUR-HI                                      
027300         PERFORM Z210-DP-PUSH-BEREICH THRU Z210-EXIT                      
027400     END-IF                                                               
027500 C110-EXIT.                                                               
027600     EXIT.                                                                
027700*----------------------------------------------------------------*        
027800* Innere DP-Schleife: Kandidat C4-I2 gegen die Sehne                      
027900* (DP-CUR-LO, DP-CUR-HI) pruefen, groessten Abstand merken.               
028000*----------------------------------------------------------------*        
028100 C111-DP-MAXSUCHE.                                                        
028200     MOVE C4-I2     TO HN-IDX-P                                           
028300     MOVE DP-CUR-LO TO HN-IDX-S                                           
028400     MOVE DP-CUR-HI TO HN-IDX-E                                           
028500     PERFORM M100-SENKRECHTER-ABSTAND THRU M100-EXIT                      
028600     IF HN-ERGEBNIS > DP-MAXDIST                                          
028700         MOVE HN-ERGEBNIS TO DP-MAXDIST                                   
028800         MOVE C4-I2       TO C4-MAXIDX                                    
028900     END-IF                                                               
029000     ADD 1 TO C4-I2                                                       
029100 C111-EXIT.                                                               
029200     EXIT.                                                                
029300*----------------------------------------------------------------*        
029400* VISVALINGAM_WHYATT - verkettete Liste, entfernt je Durchgang            
029500* den Innenpunkt mit kleinster Dreiecksflaeche (Heron), solange           
029600* diese Flaeche <= THRESHOLD bleibt und mehr als 2 Punkte aktiv           
029700* sind.                                                                   
029800*----------------------------------------------------------------*        
029900 D100-VISVALINGAM-WHYATT.                                                 
030000     PERFORM D101-VW-INIT-EINS THRU D101-EXIT                             
030100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N                     
030200     MOVE ZERO   TO VW-PREV(1)                                            
030300     MOVE ZERO   TO VW-NEXT(C4-N)                                         
030400     MOVE C4-N   TO VW-AKTIV-ANZ                                          
030500     MOVE ZERO   TO VW-FERTIG-SW                                          
030600     PERFORM D110-VW-SCHRITT THRU D110-EXIT                               
030700         UNTIL VW-FERTIG                                                  
030800 D100-EXIT.                                                               
030900     EXIT.                                                                
031000*----------------------------------------------------------------*        
031100* Verkettung eines Punktes initialisieren (Schleifenkoerper).             
031200*----------------------------------------------------------------*        
031300 D101-VW-INIT-EINS.                                                       
031400     COMPUTE VW-PREV(C4-I1) = C4-I1 - 1                                   
031500     COMPUTE VW-NEXT(C4-I1) = C4-I1 + 1                                   
031600 D101-EXIT.                                                               
031700     EXIT.                                                                
031800*----------------------------------------------------------------*        
031900* Ein VW-Durchgang: alle noch aktiven Innenpunkte durchsuchen,            
032000* kleinste Flaeche ermitteln, ggf. entfernen und Nachbarn neu             
032100* verketten.                                                              
032200*----------------------------------------------------------------*        
032300 D110-VW-SCHRITT.                                                         
032400     IF VW-AKTIV-ANZ NOT > 2                                              
032500         SET VW-FERTIG TO TRUE                                            
032600         GO TO D110-EXIT                                                  
032700     END-IF                                                               
032800     MOVE ZERO TO C4-MINIDX                                               
032900     MOVE ZERO TO VW-MINFLAECHE                                           
033000     PERFORM D111-VW-FLAECHE-PRUEFEN THRU D111-EXIT                       
033100         VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-N                     
033200     IF C4-MINIDX = ZERO OR VW-MINFLAECHE > LINK-THRESHOLD                
033300         SET VW-FERTIG TO TRUE                                            
033400     ELSE                                                                 
033500         MOVE ZERO TO LINK-KEPT-FLAGS(C4-MINIDX)                          
033600         MOVE VW-NEXT(C4-MINIDX) TO CD4-NUM                               
033700         MOVE CD4-NUM            TO VW-NEXT(VW-PREV(C4-MINIDX))           
033800         MOVE VW-PREV(C4-MINIDX) TO CE4-NUM                               
033900         MOVE CE4-NUM            TO VW-PREV(VW-NEXT(C4-MINIDX))           
034000         SUBTRACT 1 FROM VW-AKTIV-ANZ                                     
034100     END-IF                                                               
034200 D110-EXIT.                                                               
034300     EXIT.                                                                
034400*----------------------------------------------------------------*        
034500* Prueft die Dreiecksflaeche eines aktiven Innenpunktes gegen das         
034600* bisherige Minimum (Schleifenkoerper von D110).                          
034700*----------------------------------------------------------------*        
034800 D111-VW-FLAECHE-PRUEFEN.                                                 
034900     IF LINK-KEPT-FLAGS(C4-I1) = 1                                        
035000          AND VW-PREV(C4-I1) NOT = ZERO                                   
035100          AND VW-NEXT(C4-I1) NOT = ZERO                                   
035200         MOVE VW-PREV(C4-I1) TO HN-IDX-S                                  
035300         MOVE C4-I1          TO HN-IDX-P                                  
035400         MOVE VW-NEXT(C4-I1) TO HN-IDX-E                                  
035500         PERFORM M200-HERON-FLAECHE THRU M200-EXIT                        
035600         IF C4-MINIDX = ZERO OR HN-FLAECHE < VW-MINFLAECHE                
035700             MOVE HN-FLAECHE TO VW-MINFLAECHE                             
035800             MOVE C4-I1      TO C4-MINIDX                                 
035900         END-IF                                                           
036000     END-IF                                                               
036100 D111-EXIT.                                                               
036200     EXIT.                                                                
036300*----------------------------------------------------------------*        
036400* REUMANN_WITKAM - Anker vorwaerts wandern lassen, solange der            
036500* Vorausblick-Punkt innerhalb THRESHOLD zum Anker bleibt.                 
036600*----------------------------------------------------------------*        
036700 E100-REUMANN-WITKAM.                                                     
036800     MOVE 1 TO C4-ANKER                                                   
036900     COMPUTE C4-VORAUS = C4-ANKER + 1                                     
037000     PERFORM E110-RW-SCHRITT THRU E110-EXIT                               
037100         UNTIL C4-VORAUS > C4-N                                           
037200     MOVE C4-N TO C4-I1                                                   
037300     MOVE 1    TO LINK-KEPT-FLAGS(C4-I1)                                  
037400 E100-EXIT.                                                               
037500     EXIT.                                                                
037600*----------------------------------------------------------------*        
037700* Ein RW-Schritt: Vorausblickpunkt gegen den Anker pruefen, bei           
037800* Ueberschreitung als neuen Anker uebernehmen (Schleifenkoerper).         
037900*----------------------------------------------------------------*        
038000 E110-RW-SCHRITT.                                                         
038100     MOVE C4-ANKER  TO HN-IDX-S                                           
038200     MOVE C4-VORAUS TO HN-IDX-E                                           
038300     PERFORM Z300-PUNKTABSTAND THRU Z300-EXIT                             
038400*    2008-03-18 ms FLT-0935: C4-VORAUS wurde bislang unabhaengig          
038500*    vom Zweig immer aus C4-ANKER neu berechnet - blieb der Anker         
038600*    stehen (Normalfall unter THRESHOLD), stand C4-VORAUS danach          
038700*    wieder auf demselben Wert und die Schleife lief nie aus.             
038800*    Jetzt ruecken wir C4-VORAUS im Normalfall selbst weiter.             
038900     IF HN-ERGEBNIS > LINK-THRESHOLD                                      
039000         MOVE 1 TO LINK-KEPT-FLAGS(C4-VORAUS)                             
039100         MOVE C4-VORAUS TO C4-ANKER                                       
039200         COMPUTE C4-VORAUS = C4-ANKER + 1                                 
039300     ELSE                                                                 
039400         ADD 1 TO C4-VORAUS                                               
039500     END-IF                                                               
039600 E110-EXIT.                                                               
039700     EXIT.                                                                
039800*----------------------------------------------------------------*        
039900* PERPENDICULAR_DISTANCE - behaelt Punkt i nur, wenn sein                 
040000* senkrechter Abstand zur Sehne (letzter behaltener Punkt, i+1            
040100* im ROH-Bestand) ueber THRESHOLD liegt.                                  
040200*----------------------------------------------------------------*        
040300 F100-PERPENDICULAR-DISTANCE.                                             
040400     MOVE 1    TO C4-LETZT-BEH                                            
040500     MOVE ZERO TO C4-VORLETZT-BEH                                         
040600     COMPUTE C4-I1 = C4-N - 1                                             
040700     PERFORM F110-PD-SCHRITT THRU F110-EXIT                               
040800         VARYING C4-I2 FROM 2 BY 1 UNTIL C4-I2 > C4-I1                    
040900     IF LINK-KEEP-START-END = 1                                           
041000         MOVE C4-N TO C4-I1                                               
041100         MOVE 1    TO LINK-KEPT-FLAGS(C4-I1)                              
041200     ELSE                                                                 
041300         IF C4-VORLETZT-BEH = ZERO                                        
041400             MOVE C4-LETZT-BEH TO C4-VORLETZT-BEH                         
041500         END-IF                                                           
041600         MOVE C4-N            TO HN-IDX-P                                 
041700         MOVE C4-VORLETZT-BEH TO HN-IDX-S                                 
041800         MOVE C4-LETZT-BEH    TO HN-IDX-E                                 
041900         PERFORM M100-SENKRECHTER-ABSTAND THRU M100-EXIT                  
042000         IF HN-ERGEBNIS > LINK-THRESHOLD                                  
042100             MOVE C4-N TO C4-I1                                           
042200             MOVE 1    TO LINK-KEPT-FLAGS(C4-I1)                          
042300         END-IF                                                           
042400     END-IF                                                               
042500 F100-EXIT.                                                               
042600     EXIT.                                                                
042700*----------------------------------------------------------------*        
042800* Ein PD-Schritt: Kandidat C4-I2 gegen die Sehne (letzter                 
042900* behaltener Punkt, C4-I2+1 im Rohbestand) pruefen.                       
043000*----------------------------------------------------------------*        
043100 F110-PD-SCHRITT.                                                         
043200     COMPUTE C4-MAXIDX = C4-I2 + 1                                        
043300     MOVE C4-I2        TO HN-IDX-P                                        
043400     MOVE C4-LETZT-BEH TO HN-IDX-S                                        
043500     MOVE C4-MAXIDX    TO HN-IDX-E                                        
043600     PERFORM M100-SENKRECHTER-ABSTAND THRU M100-EXIT                      
043700     IF HN-ERGEBNIS > LINK-THRESHOLD                                      
043800         MOVE 1            TO LINK-KEPT-FLAGS(C4-I2)                      
043900         MOVE C4-LETZT-BEH TO C4-VORLETZT-BEH                             
044000         MOVE C4-I2        TO C4-LETZT-BEH                                
044100     END-IF                                                               
044200 F110-EXIT.                                                               
044300     EXIT.                                                                
044400*----------------------------------------------------------------*        
044500* Senkrechter Abstand von Punkt HN-IDX-P zur Sehne                        
044600* (HN-IDX-S, HN-IDX-E) - Heron-Verfahren.  Ergebnis: HN-ERGEBNIS.         
044700*----------------------------------------------------------------*        
044800 M100-SENKRECHTER-ABSTAND.                                                
044900     PERFORM M200-HERON-FLAECHE THRU M200-EXIT                            
045000     IF HN-C < 0.0000000001                                               
045100         IF HN-A < HN-B                                                   
045200             MOVE HN-A TO HN-ERGEBNIS                                     
045300         ELSE                                                             
045400             MOVE HN-B TO HN-ERGEBNIS                                     
045500         END-IF                                                           
045600     ELSE                                                                 
045700         COMPUTE HN-ERGEBNIS = (2 * HN-FLAECHE) / HN-C                    
045800     END-IF                                                               
045900 M100-EXIT.                                                               
046000     EXIT.                                                                
046100*----------------------------------------------------------------*        
046200* Heron-Flaeche des Dreiecks (HN-IDX-S, HN-IDX-P, HN-IDX-E) -             
046300* liefert HN-A/HN-B/HN-C/HN-FLAECHE.  HN-A = Abstand P-S,                 
046400* HN-B = Abstand P-E, HN-C = Abstand S-E.                                 
046500*----------------------------------------------------------------*        
046600 M200-HERON-FLAECHE.                                                      
046700     MOVE TRJ-PT-LAT(HN-IDX-P)         TO GEO-LINK-P1-LAT                 
046800     MOVE TRJ-PT-LNG(HN-IDX-P)         TO GEO-LINK-P1-LNG                 
046900     MOVE TRJ-PT-TIMESTAMP(HN-IDX-P)   TO GEO-LINK-P1-TIMESTAMP           
047000     MOVE TRJ-PT-LAT(HN-IDX-S)         TO GEO-LINK-P2-LAT                 
047100     MOVE TRJ-PT-LNG(HN-IDX-S)         TO GEO-LINK-P2-LNG                 
047200     MOVE TRJ-PT-TIMESTAMP(HN-IDX-S)   TO GEO-LINK-P2-TIMESTAMP           
047300     MOVE "DI" TO GEO-LINK-CMD                                            
047400     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
047500     MOVE GEO-LINK-RESULT TO HN-A                                         
047600     MOVE TRJ-PT-LAT(HN-IDX-E)         TO GEO-LINK-P2-LAT                 
047700     MOVE TRJ-PT-LNG(HN-IDX-E)         TO GEO-LINK-P2-LNG                 
047800     MOVE TRJ-PT-TIMESTAMP(HN-IDX-E)   TO GEO-LINK-P2-TIMESTAMP           
047900     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
048000     MOVE GEO-LINK-RESULT TO HN-B                                         
048100     MOVE TRJ-PT-LAT(HN-IDX-S)         TO GEO-LINK-P1-LAT                 
048200     MOVE TRJ-PT-LNG(HN-IDX-S)         TO GEO-LINK-P1-LNG                 
048300     MOVE TRJ-PT-TIMESTAMP(HN-IDX-S)   TO GEO-LINK-P1-TIMESTAMP           
048400     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
048500     MOVE GEO-LINK-RESULT TO HN-C                                         
048600     COMPUTE HN-S = (HN-A + HN-B + HN-C) / 2                              
048700     COMPUTE HN-PROD = HN-S * (HN-S - HN-A) * (HN-S - HN-B)               
048800                        * (HN-S - HN-C)                                   
048900     IF HN-PROD < ZERO                                                    
049000         MOVE ZERO TO HN-PROD                                             
049100     END-IF                                                               
049200     MOVE "SR" TO MTH-LINK-CMD                                            
049300     MOVE HN-PROD TO MTH-LINK-OPND-1                                      
049400     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
049500     MOVE MTH-LINK-RESULT TO HN-FLAECHE                                   
049600 M200-EXIT.                                                               
049700     EXIT.                                                                
049800*----------------------------------------------------------------*        
049900* Punktabstand fuer REUMANN_WITKAM - Distanz Anker/Vorausblick            
050000* (HN-IDX-S = Anker, HN-IDX-E = Vorausblick).                             
050100*----------------------------------------------------------------*        
050200 Z300-PUNKTABSTAND.                                                       
050300     MOVE TRJ-PT-LAT(HN-IDX-S)         TO GEO-LINK-P1-LAT                 
050400     MOVE TRJ-PT-LNG(HN-IDX-S)         TO GEO-LINK-P1-LNG                 
050500     MOVE TRJ-PT-TIMESTAMP(HN-IDX-S)   TO GEO-LINK-P1-TIMESTAMP           
050600     MOVE TRJ-PT-LAT(HN-IDX-E)         TO GEO-LINK-P2-LAT                 
050700     MOVE TRJ-PT-LNG(HN-IDX-E)         TO GEO-LINK-P2-LNG                 
050800     MOVE TRJ-PT-TIMESTAMP(HN-IDX-E)   TO GEO-LINK-P2-TIMESTAMP           
050900     MOVE "DI" TO GEO-LINK-CMD                                            
051000     CALL "TRJGEO0M" USING GEO-LINK-REC                                   
051100     MOVE GEO-LINK-RESULT TO HN-ERGEBNIS                                  
051200 Z300-EXIT.                                                               
051300     EXIT.                                                                
051400*----------------------------------------------------------------*        
051500* Stack-Push (LO=DP-CUR-LO, HI=DP-CUR-HI) fuer Douglas-Peucker.           
051600*----------------------------------------------------------------*        
051700 Z210-DP-PUSH-BEREICH.                                                    
051800     ADD 1 TO DP-STACK-TOP                                                
051900     MOVE DP-CUR-LO TO DP-LO(DP-STACK-TOP)                                
052000     MOVE DP-CUR-HI TO DP-HI(DP-STACK-TOP)                                
052100 Z210-EXIT.                                                               
052200     EXIT.                                                                
052300*----------------------------------------------------------------*        
052400* Verdichtet die Tabelle in-place auf die behaltenen Punkte, in           
052500* urspruenglicher Reihenfolge, und setzt LINK-OUT-COUNT.                  
052600*----------------------------------------------------------------*        
052700 Z100-KOMPRIMIEREN.                                                       
052800     MOVE ZERO TO C4-WI                                                   
052900     PERFORM Z110-KOMPRIMIEREN-EINS THRU Z110-EXIT                        
053000         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N                     
053100     MOVE C4-WI TO LINK-OUT-COUNT                                         
053200 Z100-EXIT.                                                               
053300     EXIT.                                                                
053400*----------------------------------------------------------------*        
053500* Ein Punkt der Komprimierung (Schleifenkoerper von Z100).                
053600*----------------------------------------------------------------*        
053700 Z110-KOMPRIMIEREN-EINS.                                                  
053800     IF LINK-KEPT-FLAGS(C4-I1) = 1                                        
053900         ADD 1 TO C4-WI                                                   
054000         IF C4-WI NOT = C4-I1                                             
054100             MOVE LINK-POINTS(C4-I1) TO LINK-POINTS(C4-WI)                
054200         END-IF                                                           
054300     END-IF                                                               
054400 Z110-EXIT.                                                               
054500     EXIT.                                                                
