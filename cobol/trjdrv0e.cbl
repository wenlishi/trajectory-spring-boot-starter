000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?SEARCH  =TRJMTH0                                                         
000500?SEARCH  =TRJGEO0                                                         
000600?SEARCH  =TRJXFM0                                                         
000700?SEARCH  =TRJFLT0                                                         
000800?SEARCH  =TRJCMP0                                                         
000900?SEARCH  =TRJSUM0                                                         
001000?NOLMAP, SYMBOLS, INSPECT                                                 
001100?SAVE ALL                                                                 
001200?SAVEABEND                                                                
001300?LINES 66                                                                 
001400?CHECK 3                                                                  
001500                                                                          
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.     TRJDRV0O.                                                
001800 AUTHOR.         H BRANDT.                                                
001900 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
002000 DATE-WRITTEN.   1994-11-02.                                              
002100 DATE-COMPILED.                                                           
002200 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
002300*                                                                         
002400******************************************************************        
002500* TRJDRV0O  -  STEUERPROGRAMM STRECKENAUFBEREITUNG (BATCH)      *         
002600*                                                                *        
002700* Liest eine Fahrt (Rohpunkte) von TRJIN, laesst sie ueber die   *        
002800* Module TRJXFM0M/TRJFLT0M/TRJCMP0M je nach Schalterstellung     *        
002900* durchlaufen, schreibt das Ergebnis nach TRJOUT und - wenn      *        
003000* gewuenscht - eine Abschlussstatistik nach TRJSUM (TRJSUM0M).   *        
003100*----------------------------------------------------------------*        
003200* Vers. | Datum      | von | Kommentar                          *         
003300*-------|------------|-----|------------------------------------*         
003400* A.00  | 1994-11-02 | hb  | Ersterstellung: nur Transformation  *        
003500* A.01  | 1996-02-27 | hb  | Rauschfilter (TRJFLT0M) eingehaengt *        
003600* A.02  | 1998-12-30 | kl  | J2000: Zaehlfelder auf COMP         *        
003700* A.03  | 2005-07-04 | ms  | FLT-0651 Verdichtung (TRJCMP0M)     *        
003800*       |            |     | eingehaengt, Gesamtschalter ergaenzt*        
003900* A.04  | 2007-05-09 | ms  | FLT-0733 Statistiklauf (TRJSUM0M)   *        
004000*       |            |     | eingehaengt                         *        
004100* A.05  | 2008-03-04 | ms  | FLT-0921 SIGN-Klausel auf allen     *        
004200*       |            |     | Vorzeichenfeldern wieder entfernt   *        
004300*----------------------------------------------------*                    
004400******************************************************************        
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     SWITCH-1  IS SW-TRANSFORM-EIN                                        
004900         ON STATUS IS TRANSFORM-EIN                                       
005000     SWITCH-2  IS SW-FILTER-EIN                                           
005100         ON STATUS IS FILTER-EIN                                          
005200     SWITCH-3  IS SW-VERDICHTUNG-EIN                                      
005300         ON STATUS IS VERDICHTUNG-EIN                                     
005400     SWITCH-4  IS SW-STATISTIK-EIN                                        
005500         ON STATUS IS STATISTIK-EIN                                       
005600     SWITCH-5  IS SW-GESAMT-EIN                                           
005700         ON STATUS IS GESAMT-VERARBEITUNG-EIN                             
005800     SWITCH-15 IS ANZEIGE-VERSION                                         
005900         ON STATUS IS SHOW-VERSION                                        
006000     CLASS NUMERISCH-KLASSE IS "0123456789".                              
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT TRJIN-DATEI  ASSIGN TO TRJIN                                  
006400         FILE STATUS IS FILE-STATUS.                                      
006500     SELECT TRJOUT-DATEI ASSIGN TO TRJOUT                                 
006600         FILE STATUS IS FILE-STATUS.                                      
006700     SELECT TRJSUM-DATEI ASSIGN TO TRJSUM                                 
006800         FILE STATUS IS FILE-STATUS.                                      
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*----------------------------------------------------------------*        
007200* Eingabe: GPS-Rohpunkte einer Fahrt, Satz je Punkt.                      
007300*----------------------------------------------------------------*        
007400 FD  TRJIN-DATEI.                                                         
007500 01  TRJIN-RECORD.                                                        
007600     COPY TRJPT01C.                                                       
007700*----------------------------------------------------------------*        
007800* Ausgabe: aufbereitete Punkte in unveraenderter relativer                
007900* Reihenfolge - gleiches Satzbild wie TRJIN.                              
008000*----------------------------------------------------------------*        
008100 FD  TRJOUT-DATEI.                                                        
008200 01  TRJOUT-RECORD.                                                       
008300     COPY TRJPT01C.                                                       
008400*----------------------------------------------------------------*        
008500* Ausgabe: EIN Abschlussstatistik-Satz je Batchlauf.                      
008600*----------------------------------------------------------------*        
008700 FD  TRJSUM-DATEI.                                                        
008800 01  TRJSUM-RECORD.                                                       
008900     COPY TRJSM01C.                                                       
009000 WORKING-STORAGE SECTION.                                                 
009100*----------------------------------------------------------------*        
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009300*----------------------------------------------------------------*        
009400 01          COMP-FELDER.                                                 
009500     05      C4-N-ORIG           PIC S9(04) COMP.                         
009600     05      C4-N-WORK           PIC S9(04) COMP.                         
009700     05      C4-I1               PIC S9(04) COMP.                         
009800     05      C4-WI               PIC S9(04) COMP.                         
009900     05      C4-XFORM-COUNT      PIC S9(04) COMP.                         
010000     05      C4-FILTERED-COUNT   PIC S9(04) COMP.                         
010100     05      C4-X.                                                        
010200      10                         PIC X VALUE LOW-VALUE.                   
010300      10     C4-X2               PIC X.                                   
010400     05      C4-NUM REDEFINES C4-X                                        
010500                                 PIC S9(04) COMP.                         
010600     05      CD4-X.                                                       
010700      10                         PIC X VALUE LOW-VALUE.                   
010800      10     CD4-X2              PIC X.                                   
010900     05      CD4-NUM REDEFINES CD4-X                                      
011000                                 PIC S9(04) COMP.                         
011100     05      CE4-X.                                                       
011200      10                         PIC X VALUE LOW-VALUE.                   
011300      10     CE4-X2              PIC X.                                   
011400     05      CE4-NUM REDEFINES CE4-X                                      
011500                                 PIC S9(04) COMP.                         
011600     05      FILLER              PIC X(01).                               
011700*----------------------------------------------------------------*        
011800* Felder mit konstantem Inhalt: Praefix K                                 
011900*----------------------------------------------------------------*        
012000 01          KONSTANTE-FELDER.                                            
012100     05      K-MODUL             PIC X(08) VALUE "TRJDRV0O".              
012200     05      K-MAX-PUNKTE        PIC S9(04) COMP VALUE 2000.              
012300     05      FILLER              PIC X(01).                               
012400*----------------------------------------------------------------*        
012500* Conditional-Felder                                                      
012600*----------------------------------------------------------------*        
012700 01          SCHALTER.                                                    
012800     05      FILE-STATUS         PIC X(02).                               
012900          88 FILE-OK                         VALUE "00".                  
013000          88 FILE-EOF                        VALUE "10".                  
013100          88 FILE-NOK                        VALUE "01" THRU "99".        
013200     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
013300          88 PRG-OK                          VALUE ZERO.                  
013400          88 PRG-ABBRUCH                     VALUE 2.                     
013500     05      FILLER              PIC X(01).                               
013600*----------------------------------------------------------------*        
013700* Batch-Parameter dieses Laufs - Praefix DRV (fest verdrahtet,            
013800* mangels Parameterdatei; Aenderung nur per Neucompilierung).             
013900*----------------------------------------------------------------*        
014000 01          DRV-PARAMETER.                                               
014100     05      DRV-QUELLE-SYS       PIC X(05) VALUE "WGS84".                
014200     05      DRV-ZIEL-SYS         PIC X(05) VALUE "GCJ02".                
014300     05      DRV-ALGORITHMUS      PIC X(20)                               
014400                                  VALUE "DOUGLAS_PEUCKER".                
014500     05      DRV-THRESHOLD        PIC S9(07)V9(02)                        
014600                                  VALUE 10.00.                            
014700     05      DRV-KEEP-START-END   PIC 9(01) VALUE 1.                      
014800     05      DRV-MIN-POINTS       PIC S9(04) COMP VALUE 3.                
014900     05      DRV-MAX-SPEED        PIC S9(03)V9(02)                        
015000                                  VALUE 200.00.                           
015100     05      DRV-MIN-SPEED        PIC S9(03)V9(02)                        
015200                                  VALUE 0.50.                             
015300     05      DRV-MAX-ACCURACY     PIC S9(05)V9(02)                        
015400                                  VALUE 100.00.                           
015500     05      DRV-MAX-TIME-IVAL    PIC 9(15) VALUE 300000.                 
015600     05      DRV-MAX-DISTANCE     PIC S9(09)V9(02)                        
015700                                  VALUE 10000.00.                         
015800     05      FILLER               PIC X(01).                              
015900*----------------------------------------------------------------*        
016000* Uebergabestruktur an TRJXFM0M - Praefix XFM                             
016100*----------------------------------------------------------------*        
016200 01          XFM-LINK-REC.                                                
016300     05      XFM-LINK-HDR.                                                
016400         10  XFM-LINK-CMD         PIC X(02).                              
016500         10  XFM-LINK-RC          PIC S9(04) COMP.                        
016600     05      XFM-LINK-DATA.                                               
016700         10  XFM-LINK-SOURCE-SYS  PIC X(05).                              
016800         10  XFM-LINK-TARGET-SYS  PIC X(05).                              
016900         10  XFM-LINK-IN-LAT      PIC S9(03)V9(06).                       
017000         10  XFM-LINK-IN-LNG      PIC S9(03)V9(06).                       
017100         10  XFM-LINK-OUT-LAT     PIC S9(03)V9(06).                       
017200         10  XFM-LINK-OUT-LNG     PIC S9(03)V9(06).                       
017300*----------------------------------------------------------------*        
017400* Uebergabestruktur an TRJFLT0M - Praefix FLT                             
017500*----------------------------------------------------------------*        
017600 01          FLT-LINK-REC.                                                
017700     05      FLT-LINK-HDR.                                                
017800         10  FLT-LINK-CMD              PIC X(02).                         
017900         10  FLT-LINK-RC               PIC S9(04) COMP.                   
018000     05      FLT-LINK-DATA.                                               
018100         10  FLT-LINK-IN-MAX-SPEED     PIC S9(03)V9(02).                  
018200         10  FLT-LINK-IN-MIN-SPEED     PIC S9(03)V9(02).                  
018300         10  FLT-LINK-IN-MAX-ACCURACY  PIC S9(05)V9(02).                  
018400         10  FLT-LINK-IN-MAX-TIME-IVAL PIC 9(15).                         
018500         10  FLT-LINK-IN-MAX-DISTANCE  PIC S9(09)V9(02).                  
018600         10  FLT-LINK-CP-LAT           PIC S9(03)V9(06).                  
018700         10  FLT-LINK-CP-LNG           PIC S9(03)V9(06).                  
018800         10  FLT-LINK-CP-TIMESTAMP     PIC 9(15).                         
018900         10  FLT-LINK-CP-ALTITUDE      PIC S9(05)V9(02).                  
019000         10  FLT-LINK-CP-NF-ALTITUDE   PIC 9(01).                         
019100         10  FLT-LINK-CP-ACCURACY      PIC S9(05)V9(02).                  
019200         10  FLT-LINK-LP-LAT           PIC S9(03)V9(06).                  
019300         10  FLT-LINK-LP-LNG           PIC S9(03)V9(06).                  
019400         10  FLT-LINK-LP-TIMESTAMP     PIC 9(15).                         
019500         10  FLT-LINK-LP-ALTITUDE      PIC S9(05)V9(02).                  
019600         10  FLT-LINK-LP-NF-ALTITUDE   PIC 9(01).                         
019700         10  FLT-LINK-ACCURACY-PRESENT PIC 9(01).                         
019800*----------------------------------------------------------------*        
019900* Uebergabestruktur an TRJCMP0M - Praefix CMP. LINK-POINTS ist            
020000* zugleich die einzige Arbeitstabelle der Pipeline: sie wird von          
020100* B200 (Transformation) direkt veraendert, von B300 (Filter) in           
020200* sich selbst verdichtet und hier an TRJCMP0M uebergeben.                 
020300*----------------------------------------------------------------*        
020400 01          CMP-LINK-REC.                                                
020500     05      CMP-LINK-HDR.                                                
020600         10  CMP-LINK-CMD             PIC X(02).                          
020700         10  CMP-LINK-RC              PIC S9(04) COMP.                    
020800     05      CMP-LINK-DATA.                                               
020900         10  CMP-LINK-POINT-COUNT     PIC S9(04) COMP.                    
021000         10  CMP-LINK-THRESHOLD       PIC S9(07)V9(02).                   
021100         10  CMP-LINK-KEEP-START-END  PIC 9(01).                          
021200         10  CMP-LINK-MIN-POINTS      PIC S9(04) COMP.                    
021300         10  CMP-LINK-OUT-COUNT       PIC S9(04) COMP.                    
021400         10  CMP-LINK-POINTS OCCURS 2000 TIMES.                           
021500             COPY TRJPT01C                                                
021600                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
021700         10  CMP-LINK-KEPT-FLAGS OCCURS 2000 TIMES                        
021800                                      PIC 9(01).                          
021900*----------------------------------------------------------------*        
022000* Uebergabestruktur an TRJSUM0M - Praefix SUM. Punkttabellen              
022100* werden beim Einlesen (Original) bzw. unmittelbar vor dem Aufruf         
022200* (Final, aus CMP-LINK-POINTS) mit EINER Tabellen-MOVE gefuellt.          
022300*----------------------------------------------------------------*        
022400 01          SUM-LINK-REC.                                                
022500     05      SUM-LINK-HDR.                                                
022600         10  SUM-LINK-CMD              PIC X(02).                         
022700         10  SUM-LINK-RC               PIC S9(04) COMP.                   
022800     05      SUM-LINK-INPUT-DATA.                                         
022900         10  SUM-LINK-ORIG-COUNT       PIC S9(04) COMP.                   
023000         10  SUM-LINK-FINAL-COUNT      PIC S9(04) COMP.                   
023100         10  SUM-LINK-FILTERED-COUNT   PIC 9(09).                         
023200         10  SUM-LINK-XFORM-COUNT      PIC 9(09).                         
023300         10  SUM-LINK-PROCESSING-TIME  PIC 9(09).                         
023400         10  SUM-LINK-ORIGINAL-POINTS OCCURS 2000 TIMES.                  
023500             COPY TRJPT01C                                                
023600                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
023700         10  SUM-LINK-FINAL-POINTS OCCURS 2000 TIMES.                     
023800             COPY TRJPT01C                                                
023900                 REPLACING ==05== BY ==15==, ==10== BY ==20==.            
024000     05      SUM-LINK-SUMMARY-DATA.                                       
024100             COPY TRJSM01C                                                
024200                 REPLACING ==05== BY ==20==, ==10== BY ==25==,            
024300                           ==15== BY ==30==.                              
024400*                                                                         
024500 PROCEDURE DIVISION.                                                      
024600 A100-STEUERUNG.                                                          
024700     IF SHOW-VERSION                                                      
024800         DISPLAY K-MODUL " AKTIV"                                         
024900         STOP RUN                                                         
025000     END-IF                                                               
025100     MOVE ZERO TO PRG-STATUS                                              
025200     PERFORM B000-VORLAUF THRU B000-EXIT                                  
025300     IF NOT PRG-ABBRUCH                                                   
025400         PERFORM B100-VERARBEITUNG THRU B100-EXIT                         
025500     END-IF                                                               
025600     PERFORM B090-ENDE THRU B090-EXIT                                     
025700     STOP RUN.                                                            
025800*----------------------------------------------------------------*        
025900* Vorlauf: TRJIN oeffnen und komplette Fahrt in die Tabellen              
026000* SUM-LINK-ORIGINAL-POINTS (unveraenderlich) und CMP-LINK-POINTS          
026100* (Arbeitskopie) einlesen; TRJOUT/TRJSUM zum Schreiben oeffnen.           
026200*----------------------------------------------------------------*        
026300 B000-VORLAUF.                                                            
026400     MOVE ZERO TO C4-N-ORIG                                               
026500     OPEN INPUT TRJIN-DATEI                                               
026600     IF NOT FILE-OK                                                       
026700         DISPLAY K-MODUL " - OPEN TRJIN FEHLER: " FILE-STATUS             
026800         SET PRG-ABBRUCH TO TRUE                                          
026900         GO TO B000-EXIT                                                  
027000     END-IF                                                               
027100     READ TRJIN-DATEI                                                     
027200         AT END SET FILE-EOF TO TRUE                                      
027300     END-READ                                                             
027400     PERFORM B010-SATZ-UEBERNEHMEN THRU B010-EXIT                         
027500         UNTIL FILE-EOF OR C4-N-ORIG >= K-MAX-PUNKTE                      
027600     CLOSE TRJIN-DATEI                                                    
027700     MOVE C4-N-ORIG TO C4-N-WORK                                          
027800     OPEN OUTPUT TRJOUT-DATEI                                             
027900     IF NOT FILE-OK                                                       
028000         DISPLAY K-MODUL " - OPEN TRJOUT FEHLER: " FILE-STATUS            
028100         SET PRG-ABBRUCH TO TRUE                                          
028200         GO TO B000-EXIT                                                  
028300     END-IF                                                               
028400     IF STATISTIK-EIN AND GESAMT-VERARBEITUNG-EIN                         
028500         OPEN OUTPUT TRJSUM-DATEI                                         
028600         IF NOT FILE-OK                                                   
028700             DISPLAY K-MODUL " - OPEN TRJSUM FEHLER: " FILE-STATUS        
028800             SET PRG-ABBRUCH TO TRUE                                      
028900         END-IF                                                           
029000     END-IF                                                               
029100 B000-EXIT.                                                               
029200     EXIT.                                                                
029300*----------------------------------------------------------------*        
029400* Einen gelesenen Rohpunkt uebernehmen und den naechsten holen            
029500* (Schleifenkoerper von B000).                                            
029600*----------------------------------------------------------------*        
029700 B010-SATZ-UEBERNEHMEN.                                                   
029800     ADD 1 TO C4-N-ORIG                                                   
029900     MOVE TRJIN-RECORD TO SUM-LINK-ORIGINAL-POINTS(C4-N-ORIG)             
030000     MOVE TRJIN-RECORD TO CMP-LINK-POINTS(C4-N-ORIG)                      
030100     READ TRJIN-DATEI                                                     
030200         AT END SET FILE-EOF TO TRUE                                      
030300     END-READ                                                             
030400 B010-EXIT.                                                               
030500     EXIT.                                                                
030600*----------------------------------------------------------------*        
030700* Verarbeitung (Pipeline-Steuerung) - Reihenfolge fest:                   
030800* Transformation, dann Filter, dann Verdichtung; danach Ausgabe           
030900* und ggf. Statistik.  Bei abgeschaltetem Gesamtschalter oder             
031000* leerer Fahrt bleibt die Liste unveraendert.                             
031100*----------------------------------------------------------------*        
031200 B100-VERARBEITUNG.                                                       
031300     MOVE ZERO TO C4-XFORM-COUNT                                          
031400     MOVE ZERO TO C4-FILTERED-COUNT                                       
031500     IF GESAMT-VERARBEITUNG-EIN AND C4-N-ORIG > ZERO                      
031600         IF TRANSFORM-EIN                                                 
031700             PERFORM B200-TRANSFORM-SCHRITT THRU B200-EXIT                
031800                 VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N-WORK        
031900             MOVE C4-N-WORK TO C4-XFORM-COUNT                             
032000         END-IF                                                           
032100         IF FILTER-EIN                                                    
032200             PERFORM B300-FILTER-VORBEREITEN THRU B300-EXIT               
032300         END-IF                                                           
032400         IF VERDICHTUNG-EIN                                               
032500             PERFORM B400-VERDICHTUNG-SCHRITT THRU B400-EXIT              
032600         END-IF                                                           
032700     END-IF                                                               
032800     PERFORM B500-TRJOUT-SCHREIBEN THRU B500-EXIT                         
032900         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C4-N-WORK                
033000     IF STATISTIK-EIN AND GESAMT-VERARBEITUNG-EIN                         
033100         PERFORM B600-STATISTIK-SCHRITT THRU B600-EXIT                    
033200     END-IF                                                               
033300 B100-EXIT.                                                               
033400     EXIT.                                                                
033500*----------------------------------------------------------------*        
033600* Ein Arbeitspunkt: Koordinaten ueber TRJXFM0M umrechnen                  
033700* (Schleifenkoerper von B100/TRANSFORM-EIN).                              
033800*----------------------------------------------------------------*        
033900 B200-TRANSFORM-SCHRITT.                                                  
034000     MOVE DRV-QUELLE-SYS TO XFM-LINK-SOURCE-SYS                           
034100     MOVE DRV-ZIEL-SYS   TO XFM-LINK-TARGET-SYS                           
034200     MOVE TRJ-PT-LAT(C4-I1) OF CMP-LINK-POINTS                            
034300                                     TO XFM-LINK-IN-LAT                   
034400     MOVE TRJ-PT-LNG(C4-I1) OF CMP-LINK-POINTS                            
034500                                     TO XFM-LINK-IN-LNG                   
034600     CALL "TRJXFM0M" USING XFM-LINK-REC                                   
034700     MOVE XFM-LINK-OUT-LAT TO TRJ-PT-LAT(C4-I1) OF CMP-LINK-POINTS        
034800     MOVE XFM-LINK-OUT-LNG TO TRJ-PT-LNG(C4-I1) OF CMP-LINK-POINTS        
034900 B200-EXIT.                                                               
035000     EXIT.                                                                
035100*----------------------------------------------------------------*        
035200* Filter vorbereiten: Schwellwerte einmal an TRJFLT0M uebergeben,         
035300* dann Punkt 2..N pruefen (Punkt 1 bleibt in jedem Fall erhalten).        
035400*----------------------------------------------------------------*        
035500 B300-FILTER-VORBEREITEN.                                                 
035600     MOVE DRV-MAX-SPEED     TO FLT-LINK-IN-MAX-SPEED                      
035700     MOVE DRV-MIN-SPEED     TO FLT-LINK-IN-MIN-SPEED                      
035800     MOVE DRV-MAX-ACCURACY  TO FLT-LINK-IN-MAX-ACCURACY                   
035900     MOVE DRV-MAX-TIME-IVAL TO FLT-LINK-IN-MAX-TIME-IVAL                  
036000     MOVE DRV-MAX-DISTANCE  TO FLT-LINK-IN-MAX-DISTANCE                   
036100     MOVE "IN" TO FLT-LINK-CMD                                            
036200     CALL "TRJFLT0M" USING FLT-LINK-REC                                   
036300     MOVE 1 TO C4-WI                                                      
036400     IF C4-N-WORK > 1                                                     
036500         PERFORM B310-FILTER-SCHRITT THRU B310-EXIT                       
036600             VARYING C4-I1 FROM 2 BY 1 UNTIL C4-I1 > C4-N-WORK            
036700     END-IF                                                               
036800     COMPUTE C4-FILTERED-COUNT = C4-N-WORK - C4-WI                        
036900     MOVE C4-WI TO C4-N-WORK                                              
037000 B300-EXIT.                                                               
037100     EXIT.                                                                
037200*----------------------------------------------------------------*        
037300* Ein Kandidatenpunkt gegen den letzten behaltenen Punkt pruefen          
037400* und bei Behalt in die Arbeitstabelle verdichten (Schleifen-             
037500* koerper von B300).                                                      
037600*----------------------------------------------------------------*        
037700 B310-FILTER-SCHRITT.                                                     
037800     MOVE TRJ-PT-LAT(C4-I1) OF CMP-LINK-POINTS TO FLT-LINK-CP-LAT         
037900     MOVE TRJ-PT-LNG(C4-I1) OF CMP-LINK-POINTS TO FLT-LINK-CP-LNG         
038000     MOVE TRJ-PT-TIMESTAMP(C4-I1) OF CMP-LINK-POINTS                      
038100                                     TO FLT-LINK-CP-TIMESTAMP             
038200     MOVE TRJ-PT-ALTITUDE(C4-I1) OF CMP-LINK-POINTS                       
038300                                     TO FLT-LINK-CP-ALTITUDE              
038400     MOVE TRJ-PT-NF-ALTITUDE(C4-I1) OF CMP-LINK-POINTS                    
038500                                     TO FLT-LINK-CP-NF-ALTITUDE           
038600     MOVE TRJ-PT-ACCURACY(C4-I1) OF CMP-LINK-POINTS                       
038700                                     TO FLT-LINK-CP-ACCURACY              
038800     MOVE TRJ-PT-NF-ACCURACY(C4-I1) OF CMP-LINK-POINTS                    
038900                                     TO FLT-LINK-ACCURACY-PRESENT         
039000     MOVE TRJ-PT-LAT(C4-WI) OF CMP-LINK-POINTS TO FLT-LINK-LP-LAT         
039100     MOVE TRJ-PT-LNG(C4-WI) OF CMP-LINK-POINTS TO FLT-LINK-LP-LNG         
039200     MOVE TRJ-PT-TIMESTAMP(C4-WI) OF CMP-LINK-POINTS                      
039300                                     TO FLT-LINK-LP-TIMESTAMP             
039400     MOVE TRJ-PT-ALTITUDE(C4-WI) OF CMP-LINK-POINTS                       
039500                                     TO FLT-LINK-LP-ALTITUDE              
039600     MOVE TRJ-PT-NF-ALTITUDE(C4-WI) OF CMP-LINK-POINTS                    
039700                                     TO FLT-LINK-LP-NF-ALTITUDE           
039800     MOVE "PT" TO FLT-LINK-CMD                                            
039900     CALL "TRJFLT0M" USING FLT-LINK-REC                                   
040000     IF FLT-LINK-RC = ZERO                                                
040100         ADD 1 TO C4-WI                                                   
040200         MOVE CMP-LINK-POINTS(C4-I1) TO CMP-LINK-POINTS(C4-WI)            
040300     END-IF                                                               
040400 B310-EXIT.                                                               
040500     EXIT.                                                                
040600*----------------------------------------------------------------*        
040700* Verdichtung: Arbeitstabelle unveraendert an TRJCMP0M uebergeben,        
040800* verdichtetes Ergebnis liegt danach wieder in CMP-LINK-POINTS.           
040900*----------------------------------------------------------------*        
041000 B400-VERDICHTUNG-SCHRITT.                                                
041100     EVALUATE DRV-ALGORITHMUS                                             
041200         WHEN "DOUGLAS_PEUCKER"        MOVE "DP" TO CMP-LINK-CMD          
041300         WHEN "VISVALINGAM_WHYATT"     MOVE "VW" TO CMP-LINK-CMD          
041400         WHEN "REUMANN_WITKAM"         MOVE "RW" TO CMP-LINK-CMD          
041500         WHEN "PERPENDICULAR_DISTANCE" MOVE "PD" TO CMP-LINK-CMD          
041600         WHEN OTHER                    MOVE "DP" TO CMP-LINK-CMD          
041700     END-EVALUATE                                                         
041800     MOVE C4-N-WORK         TO CMP-LINK-POINT-COUNT                       
041900     MOVE DRV-THRESHOLD     TO CMP-LINK-THRESHOLD                         
042000     MOVE DRV-KEEP-START-END TO CMP-LINK-KEEP-START-END                   
042100     MOVE DRV-MIN-POINTS    TO CMP-LINK-MIN-POINTS                        
042200     CALL "TRJCMP0M" USING CMP-LINK-REC                                   
042300     MOVE CMP-LINK-OUT-COUNT TO C4-N-WORK                                 
042400 B400-EXIT.                                                               
042500     EXIT.                                                                
042600*----------------------------------------------------------------*        
042700* Einen Arbeitspunkt nach TRJOUT schreiben (Schleifenkoerper von          
042800* B100).                                                                  
042900*----------------------------------------------------------------*        
043000 B500-TRJOUT-SCHREIBEN.                                                   
043100     MOVE CMP-LINK-POINTS(C4-I1) TO TRJOUT-RECORD                         
043200     WRITE TRJOUT-RECORD                                                  
043300 B500-EXIT.                                                               
043400     EXIT.                                                                
043500*----------------------------------------------------------------*        
043600* Statistik: Original- und Endtabelle an TRJSUM0M uebergeben,             
043700* Ergebnis nach TRJSUM schreiben.                                         
043800*----------------------------------------------------------------*        
043900 B600-STATISTIK-SCHRITT.                                                  
044000     MOVE C4-N-ORIG  TO SUM-LINK-ORIG-COUNT                               
044100     MOVE C4-N-WORK  TO SUM-LINK-FINAL-COUNT                              
044200     MOVE C4-FILTERED-COUNT TO SUM-LINK-FILTERED-COUNT                    
044300     MOVE C4-XFORM-COUNT    TO SUM-LINK-XFORM-COUNT                       
044400     MOVE ZERO TO SUM-LINK-PROCESSING-TIME                                
044500     MOVE CMP-LINK-POINTS TO SUM-LINK-FINAL-POINTS                        
044600     MOVE "BC" TO SUM-LINK-CMD                                            
044700     CALL "TRJSUM0M" USING SUM-LINK-REC                                   
044800     MOVE SUM-LINK-SUMMARY-DATA TO TRJSUM-RECORD                          
044900     WRITE TRJSUM-RECORD                                                  
045000 B600-EXIT.                                                               
045100     EXIT.                                                                
045200*----------------------------------------------------------------*        
045300* Nachlauf: offene Dateien schliessen.                                    
045400*----------------------------------------------------------------*        
045500 B090-ENDE.                                                               
045600     IF PRG-ABBRUCH                                                       
045700         DISPLAY K-MODUL " >>> ABBRUCH <<<"                               
045800     ELSE                                                                 
045900         CLOSE TRJOUT-DATEI                                               
046000         IF STATISTIK-EIN AND GESAMT-VERARBEITUNG-EIN                     
046100             CLOSE TRJSUM-DATEI                                           
046200         END-IF                                                           
046300         DISPLAY K-MODUL " - LAUF BEENDET, " C4-N-ORIG                    
046400                 " PUNKTE GELESEN, " C4-N-WORK " GESCHRIEBEN"             
046500     END-IF                                                               
046600 B090-EXIT.                                                               
046700     EXIT.                                                                
