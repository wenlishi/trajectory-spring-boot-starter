000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     TRJXFM0M.                                                
000300 AUTHOR.         H BRANDT.                                                
000400 INSTALLATION.   FLOTTENLOGISTIK-RECHENZENTRUM.                           
000500 DATE-WRITTEN.   1991-05-14.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       INTERN - NUR BATCHBETRIEB.                               
000800*                                                                         
000900******************************************************************        
001000* TRJXFM0M  -  KOORDINATEN-TRANSFORMATION ZWISCHEN KARTENSYSTEMEN*        
001100*                                                                *        
001200* Urspruenglich fuer die Umrechnung zwischen dem Landesnetz und  *        
001300* dem WGS84-Raster der Bordcomputer gebaut.  Mit der Auslieferung*        
001400* der China-Flotte (Auftrag FLT-0871) kamen die dortigen         *        
001500* amtlichen Verzerrungsverfahren GCJ02 und BD09 hinzu; die alten *        
001600* Landesnetz-Paare wurden dabei abgeschaltet (kein Bedarf mehr,  *        
001700* siehe Aenderungshistorie) und durch die 6 unten stehenden      *        
001800* Systempaare ersetzt.  ALLE ANDEREN PAARE - auch unbekannte     *        
001900* Namen - liefern die Koordinate unveraendert zurueck; das ist   *        
002000* Absicht, kein Fehlerfall (siehe A200-IDENTITAET).              *        
002100*----------------------------------------------------------------*        
002200* Vers. | Datum      | von | Kommentar                      *             
002300*-------|------------|-----|--------------------------------*             
002400* A.00  | 1991-05-14 | hb  | Ersterstellung Landesnetz<->WGS*             
002500* A.01  | 1994-08-30 | hb  | Krasovsky-Ellipsoid-Korrektur   *            
002600*       |            |     | fuer amtl. Vermessungsantraege  *            
002700* A.02  | 1998-10-06 | kl  | J2000: Datumsfelder entfernt,   *            
002800*       |            |     | reine Koordinatenroutine        *            
002900* A.03  | 2003-08-14 | ms  | FLT-0871 GCJ02/BD09 fuer China- *            
003000*       |            |     | Flotte ergaenzt, Landesnetz-    *            
003100*       |            |     | Paare stillgelegt               *            
003200* A.04  | 2003-09-01 | ms  | FLT-0879 GCJ02->WGS84 als        *           
003300*       |            |     | Naeherung dokumentiert (keine    *           
003400*       |            |     | echte Umkehrfunktion moeglich)   *           
003500* A.05  | 2008-03-04 | ms  | FLT-0921 SIGN-Klausel auf allen  *           
003600*       |            |     | Vorzeichenfeldern entfernt       *           
003700* A.06  | 2008-03-11 | ms  | FLT-0928 ueberzaehlige MOVE in   *           
003800*       |            |     | C500-WGS84-NACH-BD09 entfernt    *           
003900*----------------------------------------------------------*              
004000******************************************************************        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     SWITCH-15 IS ANZEIGE-VERSION                                         
004500         ON STATUS IS SHOW-VERSION                                        
004600     CLASS NUMERISCH-KLASSE IS "0123456789".                              
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 WORKING-STORAGE SECTION.                                                 
005200*----------------------------------------------------------------*        
005300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005400*----------------------------------------------------------------*        
005500 01          COMP-FELDER.                                                 
005600     05      C4-I1               PIC S9(04) COMP.                         
005700     05      C4-X.                                                        
005800      10                         PIC X VALUE LOW-VALUE.                   
005900      10     C4-X2               PIC X.                                   
006000     05      C4-NUM REDEFINES C4-X                                        
006100                                 PIC S9(04) COMP.                         
006200     05      CD4-X.                                                       
006300      10                         PIC X VALUE LOW-VALUE.                   
006400      10     CD4-X2              PIC X.                                   
006500     05      CD4-NUM REDEFINES CD4-X                                      
006600                                 PIC S9(04) COMP.                         
006700     05      CE4-X.                                                       
006800      10                         PIC X VALUE LOW-VALUE.                   
006900      10     CE4-X2              PIC X.                                   
007000     05      CE4-NUM REDEFINES CE4-X                                      
007100                                 PIC S9(04) COMP.                         
007200     05      FILLER              PIC X(01).                               
007300*----------------------------------------------------------------*        
007400* Felder mit konstantem Inhalt: Praefix K                                 
007500*----------------------------------------------------------------*        
007600 01          KONSTANTE-FELDER.                                            
007700     05      K-MODUL             PIC X(08) VALUE "TRJXFM0M".              
007800     05      K-PI                COMP-2    VALUE 3.14159265358979.        
007900     05      K-KRAS-A            COMP-2    VALUE 6378245.0.               
008000     05      K-KRAS-ECC2         COMP-2    VALUE 0.0066934216230.         
008100     05      K-SYS-WGS84         PIC X(05) VALUE "WGS84".                 
008200     05      K-SYS-GCJ02         PIC X(05) VALUE "GCJ02".                 
008300     05      K-SYS-BD09          PIC X(05) VALUE "BD09 ".                 
008400     05      FILLER              PIC X(01).                               
008500*----------------------------------------------------------------*        
008600* Conditional-Felder                                                      
008700*----------------------------------------------------------------*        
008800 01          SCHALTER.                                                    
008900     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
009000          88 PRG-OK                          VALUE ZERO.                  
009100          88 PRG-ABBRUCH                     VALUE 2.                     
009200     05      FILLER              PIC X(01).                               
009300*----------------------------------------------------------------*        
009400* Arbeitsfelder Transformation - Praefix XF                               
009500*----------------------------------------------------------------*        
009600 01          TRANSFORM-ARBEIT.                                            
009700     05      XF-BASE-LAT         COMP-2.                                  
009800     05      XF-BASE-LNG         COMP-2.                                  
009900     05      XF-X                COMP-2.                                  
010000     05      XF-Y                COMP-2.                                  
010100     05      XF-TLAT             COMP-2.                                  
010200     05      XF-TLNG             COMP-2.                                  
010300     05      XF-LAT-RAD          COMP-2.                                  
010400     05      XF-MAGIC            COMP-2.                                  
010500     05      XF-MAGIC-WURZEL     COMP-2.                                  
010600     05      XF-MAGIC-HOCH1-5    COMP-2.                                  
010700     05      XF-DLAT-DEG         COMP-2.                                  
010800     05      XF-DLNG-DEG         COMP-2.                                  
010900     05      XF-SIN-LAT-RAD      COMP-2.                                  
011000     05      XF-COS-LAT-RAD      COMP-2.                                  
011100     05      XF-ZWA              COMP-2.                                  
011200     05      XF-THETA            COMP-2.                                  
011300     05      XF-Z                COMP-2.                                  
011400     05      XF-MITTE-LAT        COMP-2.                                  
011500     05      XF-MITTE-LNG        COMP-2.                                  
011600     05      XF-HILF1            COMP-2.                                  
011700     05      XF-HILF2            COMP-2.                                  
011800     05      FILLER              PIC X(01).                               
011900*----------------------------------------------------------------*        
012000* Uebergabestruktur an TRJMTH0M                                           
012100*----------------------------------------------------------------*        
012200 01          MTH-LINK-REC.                                                
012300     05      MTH-LINK-HDR.                                                
012400         10  MTH-LINK-CMD         PIC X(02).                              
012500         10  MTH-LINK-RC          PIC S9(04) COMP.                        
012600     05      MTH-LINK-DATA.                                               
012700         10  MTH-LINK-OPND-1      COMP-2.                                 
012800         10  MTH-LINK-OPND-2      COMP-2.                                 
012900         10  MTH-LINK-RESULT      COMP-2.                                 
013000         10  FILLER               PIC X(04).                              
013100*----------------------------------------------------------------*        
013200* Uebergabe aus rufendem Programm                                         
013300*----------------------------------------------------------------*        
013400 LINKAGE SECTION.                                                         
013500 01     LINK-REC.                                                         
013600     05  LINK-HDR.                                                        
013700         10 LINK-CMD             PIC X(02) VALUE SPACE.                   
013800         10 LINK-RC              PIC S9(04) COMP.                         
013900     05  LINK-DATA.                                                       
014000         10  LINK-SOURCE-SYS      PIC X(05).                              
014100         10  LINK-TARGET-SYS      PIC X(05).                              
014200         10  LINK-IN-LAT          PIC S9(03)V9(06).                       
014300         10  LINK-IN-LNG          PIC S9(03)V9(06).                       
014400         10  LINK-OUT-LAT         PIC S9(03)V9(06).                       
014500         10  LINK-OUT-LNG         PIC S9(03)V9(06).                       
014600*                                                                         
014700 PROCEDURE DIVISION USING LINK-REC.                                       
014800 A100-STEUERUNG.                                                          
014900     IF SHOW-VERSION                                                      
015000         DISPLAY K-MODUL " AKTIV"                                         
015100         GO TO A100-EXIT                                                  
015200     END-IF                                                               
015300     MOVE ZERO TO LINK-RC                                                 
015400     MOVE ZERO TO PRG-STATUS                                              
015500     IF LINK-SOURCE-SYS = LINK-TARGET-SYS                                 
015600         PERFORM A200-IDENTITAET THRU A200-EXIT                           
015700         GO TO A100-EXIT                                                  
015800     END-IF                                                               
015900     PERFORM B100-VERARBEITUNG THRU B100-EXIT                             
016000 A100-EXIT.                                                               
016100     EXIT PROGRAM.                                                        
016200*----------------------------------------------------------------*        
016300* Quelle = Ziel, oder Systempaar nicht unterstuetzt: Koordinate           
016400* unveraendert durchreichen (Fachvorgabe, kein Fehlerfall).               
016500*----------------------------------------------------------------*        
016600 A200-IDENTITAET.                                                         
016700     MOVE LINK-IN-LAT TO LINK-OUT-LAT                                     
016800     MOVE LINK-IN-LNG TO LINK-OUT-LNG                                     
016900 A200-EXIT.                                                               
017000     EXIT.                                                                
017100*----------------------------------------------------------------*        
017200* Nur die 6 amtlich unterstuetzten Systempaare kommen hier an             
017300* (Identitaet wurde bereits in A100-STEUERUNG behandelt).                 
017400*----------------------------------------------------------------*        
017500 B100-VERARBEITUNG.                                                       
017600     EVALUATE TRUE                                                        
017700         WHEN LINK-SOURCE-SYS = K-SYS-WGS84                               
017800              AND LINK-TARGET-SYS = K-SYS-GCJ02                           
017900             PERFORM C100-WGS84-NACH-GCJ02 THRU C100-EXIT                 
018000         WHEN LINK-SOURCE-SYS = K-SYS-GCJ02                               
018100              AND LINK-TARGET-SYS = K-SYS-WGS84                           
018200             PERFORM C200-GCJ02-NACH-WGS84 THRU C200-EXIT                 
018300         WHEN LINK-SOURCE-SYS = K-SYS-GCJ02                               
018400              AND LINK-TARGET-SYS = K-SYS-BD09                            
018500             PERFORM C300-GCJ02-NACH-BD09 THRU C300-EXIT                  
018600         WHEN LINK-SOURCE-SYS = K-SYS-BD09                                
018700              AND LINK-TARGET-SYS = K-SYS-GCJ02                           
018800             PERFORM C400-BD09-NACH-GCJ02 THRU C400-EXIT                  
018900         WHEN LINK-SOURCE-SYS = K-SYS-WGS84                               
019000              AND LINK-TARGET-SYS = K-SYS-BD09                            
019100             PERFORM C500-WGS84-NACH-BD09 THRU C500-EXIT                  
019200         WHEN LINK-SOURCE-SYS = K-SYS-BD09                                
019300              AND LINK-TARGET-SYS = K-SYS-WGS84                           
019400             PERFORM C600-BD09-NACH-WGS84 THRU C600-EXIT                  
019500         WHEN OTHER                                                       
019600             PERFORM A200-IDENTITAET THRU A200-EXIT                       
019700     END-EVALUATE                                                         
019800 B100-EXIT.                                                               
019900     EXIT.                                                                
020000*----------------------------------------------------------------*        
020100* WGS84 -> GCJ02: Basispunkt + Krasovsky-Korrekturdelta.                  
020200*----------------------------------------------------------------*        
020300 C100-WGS84-NACH-GCJ02.                                                   
020400     MOVE LINK-IN-LAT TO XF-BASE-LAT                                      
020500     MOVE LINK-IN-LNG TO XF-BASE-LNG                                      
020600     PERFORM E100-KRASOVSKY-DELTA THRU E100-EXIT                          
020700     COMPUTE LINK-OUT-LAT ROUNDED = LINK-IN-LAT + XF-DLAT-DEG             
020800     COMPUTE LINK-OUT-LNG ROUNDED = LINK-IN-LNG + XF-DLNG-DEG             
020900 C100-EXIT.                                                               
021000     EXIT.                                                                
021100*----------------------------------------------------------------*        
021200* GCJ02 -> WGS84: NAEHERUNG, keine echte Umkehrfunktion (siehe            
021300* FLT-0879) - dasselbe Korrekturdelta wird stattdessen ABGEZOGEN.         
021400*----------------------------------------------------------------*        
021500 C200-GCJ02-NACH-WGS84.                                                   
021600     MOVE LINK-IN-LAT TO XF-BASE-LAT                                      
021700     MOVE LINK-IN-LNG TO XF-BASE-LNG                                      
021800     PERFORM E100-KRASOVSKY-DELTA THRU E100-EXIT                          
021900     COMPUTE LINK-OUT-LAT ROUNDED = LINK-IN-LAT - XF-DLAT-DEG             
022000     COMPUTE LINK-OUT-LNG ROUNDED = LINK-IN-LNG - XF-DLNG-DEG             
022100 C200-EXIT.                                                               
022200     EXIT.                                                                
022300*----------------------------------------------------------------*        
022400* GCJ02 -> BD09 (amtliches chinesisches Verzerrungsverfahren).            
022500*----------------------------------------------------------------*        
022600 C300-GCJ02-NACH-BD09.                                                    
022700     COMPUTE XF-X = LINK-IN-LNG                                           
022800     COMPUTE XF-Y = LINK-IN-LAT                                           
022900     PERFORM F100-BD-VERZERRUNG THRU F100-EXIT                            
023000     COMPUTE XF-ZWA = XF-Z * XF-HILF1                                     
023100     COMPUTE LINK-OUT-LNG ROUNDED = XF-ZWA + 0.0065                       
023200     COMPUTE XF-ZWA = XF-Z * XF-HILF2                                     
023300     COMPUTE LINK-OUT-LAT ROUNDED = XF-ZWA + 0.006                        
023400 C300-EXIT.                                                               
023500     EXIT.                                                                
023600*----------------------------------------------------------------*        
023700* BD09 -> GCJ02 (Umkehrung des amtlichen Verzerrungsverfahrens).          
023800*----------------------------------------------------------------*        
023900 C400-BD09-NACH-GCJ02.                                                    
024000     COMPUTE XF-X = LINK-IN-LNG - 0.0065                                  
024100     COMPUTE XF-Y = LINK-IN-LAT - 0.006                                   
024200     PERFORM G100-BD-ENTZERRUNG THRU G100-EXIT                            
024300     COMPUTE LINK-OUT-LNG ROUNDED = XF-Z * XF-HILF1                       
024400     COMPUTE LINK-OUT-LAT ROUNDED = XF-Z * XF-HILF2                       
024500 C400-EXIT.                                                               
024600     EXIT.                                                                
024700*----------------------------------------------------------------*        
024800* WGS84 -> BD09, zusammengesetzt ueber GCJ02 (Zwischenpunkt wird          
024900* NICHT abgespeichert, nur intern durchgereicht).                         
025000* 2008-03-11 ms FLT-0928: ueberzaehliges MOVE LINK-IN-LAT auf sich        
025100*               selbst entfernt, war Rest aus der Umstellung auf          
025200*               XF-MITTE-LAT/-LNG.                                        
025300*----------------------------------------------------------------*        
025400 C500-WGS84-NACH-BD09.                                                    
025500     PERFORM C100-WGS84-NACH-GCJ02 THRU C100-EXIT                         
025600     MOVE LINK-OUT-LAT TO XF-MITTE-LAT                                    
025700     MOVE LINK-OUT-LNG TO XF-MITTE-LNG                                    
025800     COMPUTE LINK-IN-LAT ROUNDED = XF-MITTE-LAT                           
025900     COMPUTE LINK-IN-LNG ROUNDED = XF-MITTE-LNG                           
026000     PERFORM C300-GCJ02-NACH-BD09 THRU C300-EXIT                          
026100 C500-EXIT.                                                               
026200     EXIT.                                                                
026300*----------------------------------------------------------------*        
026400* BD09 -> WGS84, zusammengesetzt ueber GCJ02.                             
026500*----------------------------------------------------------------*        
026600 C600-BD09-NACH-WGS84.                                                    
026700     PERFORM C400-BD09-NACH-GCJ02 THRU C400-EXIT                          
026800     COMPUTE LINK-IN-LAT ROUNDED = LINK-OUT-LAT                           
026900     COMPUTE LINK-IN-LNG ROUNDED = LINK-OUT-LNG                           
027000     PERFORM C200-GCJ02-NACH-WGS84 THRU C200-EXIT                         
027100 C600-EXIT.                                                               
027200     EXIT.                                                                
027300*----------------------------------------------------------------*        
027400* Krasovsky-Korrekturdelta zum Basispunkt (XF-BASE-LAT/-LNG).             
027500* Liefert XF-DLAT-DEG / XF-DLNG-DEG; wird sowohl fuer die                 
027600* Hin- (C100) als auch die Naeherungs-Rueckrichtung (C200)                
027700* verwendet - dort mit umgekehrtem Vorzeichen angewandt.                  
027800*----------------------------------------------------------------*        
027900 E100-KRASOVSKY-DELTA.                                                    
028000     COMPUTE XF-X = XF-BASE-LNG - 105                                     
028100     COMPUTE XF-Y = XF-BASE-LAT - 35                                      
028200     PERFORM D100-TRANSFORMLAT THRU D100-EXIT                             
028300     PERFORM D200-TRANSFORMLNG THRU D200-EXIT                             
028400     COMPUTE XF-LAT-RAD = XF-BASE-LAT * K-PI / 180                        
028500     MOVE "SN" TO MTH-LINK-CMD                                            
028600     MOVE XF-LAT-RAD TO MTH-LINK-OPND-1                                   
028700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
028800     MOVE MTH-LINK-RESULT TO XF-SIN-LAT-RAD                               
028900     MOVE "CS" TO MTH-LINK-CMD                                            
029000     MOVE XF-LAT-RAD TO MTH-LINK-OPND-1                                   
029100     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
029200     MOVE MTH-LINK-RESULT TO XF-COS-LAT-RAD                               
029300     COMPUTE XF-MAGIC =                                                   
029400             1 - (K-KRAS-ECC2 * XF-SIN-LAT-RAD * XF-SIN-LAT-RAD)          
029500     MOVE "SR" TO MTH-LINK-CMD                                            
029600     MOVE XF-MAGIC TO MTH-LINK-OPND-1                                     
029700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
029800     MOVE MTH-LINK-RESULT TO XF-MAGIC-WURZEL                              
029900     COMPUTE XF-MAGIC-HOCH1-5 = XF-MAGIC * XF-MAGIC-WURZEL                
030000     COMPUTE XF-DLAT-DEG =                                                
030100             XF-TLAT * 180                                                
030200             / ( ( (K-KRAS-A * (1 - K-KRAS-ECC2))                         
030300                   / XF-MAGIC-HOCH1-5 ) * K-PI )                          
030400     COMPUTE XF-DLNG-DEG =                                                
030500             XF-TLNG * 180                                                
030600             / ( ( (K-KRAS-A / XF-MAGIC-WURZEL) * XF-COS-LAT-RAD )        
030700                 * K-PI )                                                 
030800 E100-EXIT.                                                               
030900     EXIT.                                                                
031000*----------------------------------------------------------------*        
031100* transformLat(x,y) nach Fachvorgabe - liefert XF-TLAT.                   
031200*----------------------------------------------------------------*        
031300 D100-TRANSFORMLAT.                                                       
031400     MOVE "SR" TO MTH-LINK-CMD                                            
031500     IF XF-X < ZERO                                                       
031600         COMPUTE MTH-LINK-OPND-1 = ZERO - XF-X                            
031700     ELSE                                                                 
031800         MOVE XF-X TO MTH-LINK-OPND-1                                     
031900     END-IF                                                               
032000     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
032100     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
032200     COMPUTE XF-TLAT =                                                    
032300             -100 + (2 * XF-X) + (3 * XF-Y) + (0.2 * XF-Y * XF-Y)         
032400             + (0.1 * XF-X * XF-Y) + (0.2 * XF-HILF1)                     
032500     MOVE "SN" TO MTH-LINK-CMD                                            
032600     COMPUTE MTH-LINK-OPND-1 = 6 * XF-X * K-PI                            
032700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
032800     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
032900     COMPUTE MTH-LINK-OPND-1 = 2 * XF-X * K-PI                            
033000     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
033100     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
033200     COMPUTE XF-TLAT = XF-TLAT                                            
033300             + ((20 * XF-HILF1) + (20 * XF-HILF2)) * (2 / 3)              
033400     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI                                
033500     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
033600     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
033700     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI / 3                            
033800     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
033900     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
034000     COMPUTE XF-TLAT = XF-TLAT                                            
034100             + ((20 * XF-HILF1) + (40 * XF-HILF2)) * (2 / 3)              
034200     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI / 12                           
034300     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
034400     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
034500     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI / 30                           
034600     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
034700     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
034800     COMPUTE XF-TLAT = XF-TLAT                                            
034900             + ((160 * XF-HILF1) + (320 * XF-HILF2)) * (2 / 3)            
035000 D100-EXIT.                                                               
035100     EXIT.                                                                
035200*----------------------------------------------------------------*        
035300* transformLng(x,y) nach Fachvorgabe - liefert XF-TLNG.                   
035400*----------------------------------------------------------------*        
035500 D200-TRANSFORMLNG.                                                       
035600     MOVE "SR" TO MTH-LINK-CMD                                            
035700     IF XF-X < ZERO                                                       
035800         COMPUTE MTH-LINK-OPND-1 = ZERO - XF-X                            
035900     ELSE                                                                 
036000         MOVE XF-X TO MTH-LINK-OPND-1                                     
036100     END-IF                                                               
036200     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
036300     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
036400     COMPUTE XF-TLNG =                                                    
036500             300 + XF-X + (2 * XF-Y) + (0.1 * XF-X * XF-X)                
036600             + (0.1 * XF-X * XF-Y) + (0.1 * XF-HILF1)                     
036700     MOVE "SN" TO MTH-LINK-CMD                                            
036800     COMPUTE MTH-LINK-OPND-1 = 6 * XF-X * K-PI                            
036900     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
037000     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
037100     COMPUTE MTH-LINK-OPND-1 = 2 * XF-X * K-PI                            
037200     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
037300     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
037400     COMPUTE XF-TLNG = XF-TLNG                                            
037500             + ((20 * XF-HILF1) + (20 * XF-HILF2)) * (2 / 3)              
037600     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI                                
037700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
037800     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
037900     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI / 3                            
038000     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
038100     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
038200     COMPUTE XF-TLNG = XF-TLNG                                            
038300             + ((20 * XF-HILF1) + (40 * XF-HILF2)) * (2 / 3)              
038400     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI / 12                           
038500     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
038600     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
038700     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI / 30                           
038800     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
038900     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
039000     COMPUTE XF-TLNG = XF-TLNG                                            
039100             + ((150 * XF-HILF1) + (300 * XF-HILF2)) * (2 / 3)            
039200 D200-EXIT.                                                               
039300     EXIT.                                                                
039400*----------------------------------------------------------------*        
039500* Verzerrung GCJ02 -> BD09: Z (Betrag) und THETA (Winkel), dann           
039600* in XF-HILF1/XF-HILF2 als COS(THETA)/SIN(THETA) fuer den Aufrufer        
039700* abgelegt.                                                               
039800*----------------------------------------------------------------*        
039900 F100-BD-VERZERRUNG.                                                      
040000     COMPUTE XF-HILF1 = (XF-X * XF-X) + (XF-Y * XF-Y)                     
040100     MOVE "SR" TO MTH-LINK-CMD                                            
040200     MOVE XF-HILF1 TO MTH-LINK-OPND-1                                     
040300     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
040400     MOVE MTH-LINK-RESULT TO XF-Z                                         
040500     MOVE "SN" TO MTH-LINK-CMD                                            
040600     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI                                
040700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
040800     COMPUTE XF-Z = XF-Z + (0.00002 * MTH-LINK-RESULT)                    
040900     MOVE "AT" TO MTH-LINK-CMD                                            
041000     MOVE XF-Y TO MTH-LINK-OPND-1                                         
041100     MOVE XF-X TO MTH-LINK-OPND-2                                         
041200     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
041300     MOVE MTH-LINK-RESULT TO XF-THETA                                     
041400     MOVE "CS" TO MTH-LINK-CMD                                            
041500     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI                                
041600     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
041700     COMPUTE XF-THETA = XF-THETA + (0.000003 * MTH-LINK-RESULT)           
041800     MOVE "CS" TO MTH-LINK-CMD                                            
041900     MOVE XF-THETA TO MTH-LINK-OPND-1                                     
042000     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
042100     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
042200     MOVE "SN" TO MTH-LINK-CMD                                            
042300     MOVE XF-THETA TO MTH-LINK-OPND-1                                     
042400     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
042500     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
042600 F100-EXIT.                                                               
042700     EXIT.                                                                
042800*----------------------------------------------------------------*        
042900* Entzerrung BD09 -> GCJ02: wie F100, jedoch mit umgekehrtem              
043000* Vorzeichen der beiden empirischen Korrekturglieder.                     
043100*----------------------------------------------------------------*        
043200 G100-BD-ENTZERRUNG.                                                      
043300     COMPUTE XF-HILF1 = (XF-X * XF-X) + (XF-Y * XF-Y)                     
043400     MOVE "SR" TO MTH-LINK-CMD                                            
043500     MOVE XF-HILF1 TO MTH-LINK-OPND-1                                     
043600     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
043700     MOVE MTH-LINK-RESULT TO XF-Z                                         
043800     MOVE "SN" TO MTH-LINK-CMD                                            
043900     COMPUTE MTH-LINK-OPND-1 = XF-Y * K-PI                                
044000     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
044100     COMPUTE XF-Z = XF-Z - (0.00002 * MTH-LINK-RESULT)                    
044200     MOVE "AT" TO MTH-LINK-CMD                                            
044300     MOVE XF-Y TO MTH-LINK-OPND-1                                         
044400     MOVE XF-X TO MTH-LINK-OPND-2                                         
044500     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
044600     MOVE MTH-LINK-RESULT TO XF-THETA                                     
044700     MOVE "CS" TO MTH-LINK-CMD                                            
044800     COMPUTE MTH-LINK-OPND-1 = XF-X * K-PI                                
044900     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
045000     COMPUTE XF-THETA = XF-THETA - (0.000003 * MTH-LINK-RESULT)           
045100     MOVE "CS" TO MTH-LINK-CMD                                            
045200     MOVE XF-THETA TO MTH-LINK-OPND-1                                     
045300     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
045400     MOVE MTH-LINK-RESULT TO XF-HILF1                                     
045500     MOVE "SN" TO MTH-LINK-CMD                                            
045600     MOVE XF-THETA TO MTH-LINK-OPND-1                                     
045700     CALL "TRJMTH0M" USING MTH-LINK-REC                                   
045800     MOVE MTH-LINK-RESULT TO XF-HILF2                                     
045900 G100-EXIT.                                                               
046000     EXIT.                                                                
